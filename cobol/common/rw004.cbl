000100***************************************************************** 
000200*                                                                *
000300*                Calendar Date Validation                       * 
000400*                                                                *
000500***************************************************************** 
000600*                                                                 
000700 identification division.                                         
000800*====================================                             
000900*                                                                 
001000 program-id.         rw004.                                       
001100*                                                                 
001200*    Author.             D L Kemp.                                
001300*                                                                 
001400*    Installation.       RateWise Systems Unit, Northgate House.  
001500*                                                                 
001600*    Date-Written.       13/11/1988.                              
001700*                                                                 
001800*    Date-Compiled.                                               
001900*                                                                 
002000*    Security.           RateWise Tariff & Landed-Cost Suite.     
002100*                        Unpublished - all rights reserved.       
002200*                                                                 
002300*    Remarks.            Checks a CCYYMMDD date for a valid       
002400*                        Gregorian calendar date and hands back   
002500*                        the CCYY/MM/DD components split out.     
002600*                        Called by rw100 for Rq-Effective-Date and
002700*                        by rw300 for Tm-Valid-From/Tm-Valid-To.  
002800*                                                                 
002900*                        Does NOT use intrinsic FUNCTIONs - this  
003000*                        shop's compiler at the time had none, and
003100*                        the leap-year test below is the textbook 
003200*                        one (div by 4, not by 100 unless also by 
003300*                        400) done by hand with DIVIDE/REMAINDER. 
003400*                                                                 
003500***************************************************************** 
003600*                                                                 
003700* changes:                                                        
003800* 13/11/88 dlk - Created.                                         
003900* 02/06/91 dlk - Table-driven days-in-month instead of a chain    
004000*                of IF's - easier to read at 3am.                 
004100* 14/03/98 vbc - Year 2000 readiness review: CCYY already carries 
004200*                the century so no change needed here, but widened
004300*                W004-Century sanity range while we were looking. 
004400* 11/11/25 vbc - Lifted out of MAPS04 and stripped of intrinsic   
004500*                FUNCTIONs for RateWise; dates here are always    RW-0010
004600*                CCYYMMDD, never dd/mm/ccYY.                      
004700* 27/11/25 dlk - Century sanity range widened to 1900-2099 so a   RW-0011
004800*                typed valid-to of 99991231 (open-ended) still
004900*                passes the day-in-month test cleanly.
004910* 10/08/26 vbc - Added Prog-Name 77-item for the version stamp,   RW-0034
004920*                and moved the month subscript up to its own
004930*                77-item while in here.
005000*
005100 environment division.                                            
005200 configuration section.                                           
005300 source-computer.     rw-host.                                    
005400 object-computer.     rw-host.                                    
005500*                                                                 
005600 data division.
005700 working-storage section.
005710 77  Prog-Name                 pic x(14) value
005720     "RW004 (1.0.00)".
005730 77  W004-Month-Ix             pic 9(2)      comp.
005800*
005900 01  W004-Work-Area.
006000     03  W004-Days-In-Month        pic 9(2)      comp
006100                                    occurs 12 times.
006300     03  W004-Leap-Test-1          pic 9(2)      comp.
006400     03  W004-Leap-Test-2          pic 9(2)      comp.            
006500     03  W004-Is-Leap-Year         pic x(1).                      
006600         88  W004-Leap-Year             value "Y".                
006700         88  W004-Not-Leap-Year          value "N".               
006800     03  FILLER                    pic x(4).                      
006900*                                                                 
007000 01  W004-Date-Redefine-View.
007100     03  W004-CCYYMMDD             pic 9(8).
007200     03  W004-CCYY-Alone redefines W004-CCYYMMDD.
007300         05  W004-CCYY-Part        pic 9(4).
007400         05  FILLER                pic x(4).
007500     03  W004-MMDD-Alone redefines W004-CCYYMMDD.
007600         05  FILLER                pic x(4).
007700         05  W004-MM-Part          pic 9(2).
007800         05  W004-DD-Part          pic 9(2).
007810     03  W004-Century-Alone redefines W004-CCYYMMDD.
007820         05  W004-Century-Part     pic 9(2).
007830         05  FILLER                pic x(6).
007900*
008000 linkage section.
008100 copy "wsrw004.cob".
008200*
008300 procedure division using RW-Date-Check-Parms.
008400*
008500 aa000-Main section.                                              
008600 aa000-Main-Para.                                                 
008700     move "N"                        to Dvp-Valid.                
008800     perform zz010-Load-Days-Table.                               
008900     move Dvp-Date-In               to W004-CCYYMMDD.             
009000     move W004-CCYY-Part            to Dvp-CCYY.                  
009100     move W004-MM-Part              to Dvp-MM.                    
009200     move W004-DD-Part              to Dvp-DD.
009300     if W004-Century-Part < 19 or W004-Century-Part > 20
009400         go to aa000-Exit.
009500     if Dvp-MM < 1 or Dvp-MM > 12
009600         go to aa000-Exit.
009700     perform zz020-Test-Leap-Year.                                
009800     move Dvp-MM                    to W004-Month-Ix.             
009900     if Dvp-MM = 2 and W004-Leap-Year                             
010000         if Dvp-DD < 1 or Dvp-DD > 29                             
010100             go to aa000-Exit                                     
010200         end-if                                                   
010300     else                                                         
010400         if Dvp-DD < 1                                            
010500                 or Dvp-DD > W004-Days-In-Month (W004-Month-Ix)   
010600             go to aa000-Exit                                     
010700         end-if                                                   
010800     end-if.                                                      
010900     move "Y"                       to Dvp-Valid.                 
011000 aa000-Exit.                                                      
011100     exit program.                                                
011200*                                                                 
011300 zz010-Load-Days-Table section.                                   
011400 zz010-Load-Days-Table-Para.                                      
011500     move 31                        to W004-Days-In-Month (1).    
011600     move 28                        to W004-Days-In-Month (2).    
011700     move 31                        to W004-Days-In-Month (3).    
011800     move 30                        to W004-Days-In-Month (4).    
011900     move 31                        to W004-Days-In-Month (5).    
012000     move 30                        to W004-Days-In-Month (6).    
012100     move 31                        to W004-Days-In-Month (7).    
012200     move 31                        to W004-Days-In-Month (8).    
012300     move 30                        to W004-Days-In-Month (9).    
012400     move 31                        to W004-Days-In-Month (10).   
012500     move 30                        to W004-Days-In-Month (11).   
012600     move 31                        to W004-Days-In-Month (12).   
012700 zz010-Load-Days-Table-Exit.                                      
012800     exit.                                                        
012900*                                                                 
013000 zz020-Test-Leap-Year section.                                    
013100 zz020-Test-Leap-Year-Para.                                       
013200     move "N"                       to W004-Is-Leap-Year.         
013300     divide Dvp-CCYY by 4 giving W004-Leap-Test-1                 
013400         remainder W004-Leap-Test-2.                              
013500     if W004-Leap-Test-2 not = 0                                  
013600         go to zz020-Exit.                                        
013700     divide Dvp-CCYY by 100 giving W004-Leap-Test-1               
013800         remainder W004-Leap-Test-2.                              
013900     if W004-Leap-Test-2 not = 0                                  
014000         move "Y"                   to W004-Is-Leap-Year          
014100         go to zz020-Exit.                                        
014200     divide Dvp-CCYY by 400 giving W004-Leap-Test-1               
014300         remainder W004-Leap-Test-2.                              
014400     if W004-Leap-Test-2 = 0                                      
014500         move "Y"                   to W004-Is-Leap-Year.         
014600 zz020-Exit.                                                      
014700     exit.                                                        
