000100***************************************************************** 
000200*    ENVDIV  -  Common Environment Division / Configuration       
000300*    --------------------------------------------------------     
000400*    Shared by every RateWise (RW) program so that the terminal   
000500*    and printer special names are declared the same way in       
000600*    every load module.  Copied immediately after the             
000700*    ENVIRONMENT DIVISION header, before INPUT-OUTPUT SECTION.    
000800***************************************************************** 
000900* Changes:
001000* 18/11/25 vbc - 1.00 Created for the RateWise tariff suite,
001100*                      split out of the old TARSKED monolith's
001200*                      environment division so every RW load
001300*                      module shares one SPECIAL-NAMES block.     RW-0001
001400* 02/12/25 dlk - 1.01 Added UPSI-0 run-mode switch for the
001500*                      legacy (TARSKED) selection mode.            RW-0014
001600 CONFIGURATION SECTION.                                           
001700 SOURCE-COMPUTER.     RW-HOST.                                    
001800 OBJECT-COMPUTER.     RW-HOST.                                    
001900 SPECIAL-NAMES.                                                   
002000     C01                   IS TOP-OF-PAGE                         
002100     CLASS RW-ALPHA-CLASS  IS "A" THRU "Z" "a" THRU "z"           
002200     UPSI-0                IS RW-SW-LEGACY-MODE                   
002300         ON STATUS IS RW-LEGACY-MODE-ON                           
002400         OFF STATUS IS RW-LEGACY-MODE-OFF.                        
