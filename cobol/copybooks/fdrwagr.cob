000100* FD for the Agreement reference master.                          
000200* 05/11/25 vbc - Created.                                         
000300 fd  RW-Agreement-File.                                           
000400 copy "wsrwagr.cob".                                              
