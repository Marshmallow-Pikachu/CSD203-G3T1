000100* FD for the Country reference master.                            
000200* 05/11/25 vbc - Created.                                         
000300 fd  RW-Country-File.                                             
000400 copy "wsrwctry.cob".                                             
