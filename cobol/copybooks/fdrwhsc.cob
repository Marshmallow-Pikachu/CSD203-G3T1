000100* FD for the HS-Code reference master.                            
000200* 05/11/25 vbc - Created.                                         
000300 fd  RW-HS-Code-File.                                             
000400 copy "wsrwhsc.cob".                                              
