000100* FD for the Tariff-Maint transaction file.                       
000200* 10/11/25 vbc - Created.                                         
000300 fd  RW-Tariff-Maint-File.                                        
000400 copy "wsrwmnt.cob".                                              
