000100* FD for the shared 132-col report/audit print file.              
000200* 08/11/25 vbc - Created.                                         
000300 fd  RW-Print-File                                                
000400     record contains 132 characters.                              
000500 01  RW-Print-Line.                                               
000600     05  FILLER                     pic x(132).                   
