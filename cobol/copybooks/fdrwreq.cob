000100* FD for the Calc-Request transaction file.                       
000200* 07/11/25 vbc - Created.                                         
000300 fd  RW-Calc-Request-File.                                        
000400 copy "wsrwreq.cob".                                              
