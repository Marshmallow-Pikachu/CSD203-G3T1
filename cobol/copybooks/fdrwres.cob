000100* FD for the Calc-Result output file.                             
000200* 07/11/25 vbc - Created.                                         
000300 fd  RW-Calc-Result-File.                                         
000400 copy "wsrwres.cob".                                              
