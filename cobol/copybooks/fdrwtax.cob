000100* FD for the Tax-Rule master.                                     
000200* 06/11/25 vbc - Created.                                         
000300 fd  RW-Tax-Rule-File.                                            
000400 copy "wsrwtax.cob".                                              
