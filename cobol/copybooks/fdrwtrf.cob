000100* FD for the Tariff-Rate master.                                  
000200* 06/11/25 vbc - Created.                                         
000300 fd  RW-Tariff-Rate-File.                                         
000400 copy "wsrwtrf.cob".                                              
