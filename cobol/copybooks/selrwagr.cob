000100* SELECT for the Agreement reference master - sequential, fixed.  
000200* 05/11/25 vbc - Created.                                         
000300     select   RW-Agreement-File assign to "AGRMAST"               
000400              organization   sequential                           
000500              status         RW-Agr-Status.                       
