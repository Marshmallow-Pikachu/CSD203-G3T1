000100* SELECT for the Country reference master - sequential, fixed.    
000200* 05/11/25 vbc - Created.                                         
000300     select   RW-Country-File assign to "CTRYMAST"                
000400              organization   sequential                           
000500              status         RW-Cty-Status.                      
