000100* SELECT for the HS-Code reference master - sequential, fixed.    
000200* 05/11/25 vbc - Created.                                         
000300     select   RW-HS-Code-File assign to "HSCMAST"                 
000400              organization   sequential                           
000500              status         RW-Hsc-Status.                       
