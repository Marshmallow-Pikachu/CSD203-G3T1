000100* SELECT for the Tariff-Maint transaction file - sequential.      
000200* 10/11/25 vbc - Created.                                         
000300     select   RW-Tariff-Maint-File assign to "RWTMNT"             
000400              organization   sequential                           
000500              status         RW-Mnt-Status.                       
