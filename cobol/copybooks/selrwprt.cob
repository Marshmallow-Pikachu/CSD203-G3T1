000100* SELECT for the shared 132-col report/audit print file.          
000200* Used for the run-summary, dashboard, audit and listing          
000300* reports - see FD RW-Print-File in fdrwprt.cob.                  
000400* 08/11/25 vbc - Created.                                         
000500     select   RW-Print-File assign to "RWPRINT"                   
000600              organization   line sequential                      
000700              status         RW-Prt-Status.                       
