000100* SELECT for the Calc-Request transaction file - sequential.      
000200* 07/11/25 vbc - Created.                                         
000300     select   RW-Calc-Request-File assign to "RWCREQ"             
000400              organization   sequential                           
000500              status         RW-Req-Status.                       
