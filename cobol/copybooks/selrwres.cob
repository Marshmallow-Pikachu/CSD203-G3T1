000100* SELECT for the Calc-Result output file - sequential.            
000200* 07/11/25 vbc - Created.                                         
000300     select   RW-Calc-Result-File assign to "RWCRES"              
000400              organization   sequential                           
000500              status         RW-Res-Status.                       
