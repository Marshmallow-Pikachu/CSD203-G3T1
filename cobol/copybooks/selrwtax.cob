000100* SELECT for the Tax-Rule master - sequential, fixed.             
000200* 06/11/25 vbc - Created.                                         
000300     select   RW-Tax-Rule-File assign to "TAXMAST"                
000400              organization   sequential                           
000500              status         RW-Tax-Status.                       
