000100* SELECT for the Tariff-Rate master - sequential, fixed.          
000200* Rewritten whole by rw300 maintenance, so I-O open mode.         
000300* 06/11/25 vbc - Created.                                         
000400     select   RW-Tariff-Rate-File assign to "TRFMAST"             
000500              organization   sequential                           
000600              status         RW-Trf-Status.                       
