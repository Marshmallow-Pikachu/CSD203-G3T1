000100*****************************************************             
000200*                                                    *            
000300*  Linkage Parameter Block For The Rw004             *            
000400*  Calendar-Date-Check Subprogram.                   *            
000500*                                                      *          
000600*  Caller loads Dvp-Date-In (CCYYMMDD) and calls       *          
000700*  rw004 "rw004" using Rw-Date-Check-Parms; Dvp-Valid   *         
000800*  comes back Y or N - no other field is trustworthy    *         
000900*  when Dvp-Valid is N.                                  *        
001000*                                                         *       
001100* 13/11/25 vbc - Created.                                         
001200*                                                                 
001300 01  RW-Date-Check-Parms.                                         
001400     03  Dvp-Date-In           pic 9(8).                          
001500     03  Dvp-Valid             pic x(1).                          
001600         88  Dvp-Date-Is-Valid        value "Y".                  
001700         88  Dvp-Date-Is-Invalid      value "N".                  
001800     03  Dvp-CCYY              pic 9(4).                          
001900     03  Dvp-MM                pic 9(2).                          
002000     03  Dvp-DD                pic 9(2).                          
002100     03  FILLER                pic x(3).                          
