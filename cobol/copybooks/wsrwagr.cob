000100*****************************************************
000200*                                                    *
000300*  Record Definition For Trade Agreement            *
000400*           Reference Master File                   *
000500*     Uses Agr-Id as key (RRN equivalent)           *
000600*****************************************************
000700*  126 data bytes, padded to 128 by filler.
000800*
000900* 05/11/25 vbc - Created.
001000* 10/08/26 vbc - Expanded to carry the agreement type/region,    RW-0038
001100*                the signed/effective/expiry dates and the
001200*                renewal flag the trade desk use to flag an
001300*                agreement coming up for review - previously
001400*                held on a standalone spreadsheet outside the
001500*                system.
001600 01  RW-Agreement-Record.
001700     03  Agr-Id                pic 9(4).
001800     03  Agr-Code              pic x(10).
001900     03  Agr-Name              pic x(60).
002000     03  Agr-Type              pic x(2).
002100         88  Agr-Is-Free-Trade      value "FT".
002200         88  Agr-Is-Customs-Union   value "CU".
002300         88  Agr-Is-Preferential    value "PA".
002400     03  Agr-Region-Code       pic x(4).
002500     03  Agr-Signed-Date       pic 9(8).
002600     03  Agr-Effective-Date    pic 9(8).
002700     03  Agr-Expiry-Date       pic 9(8).
002800     03  Agr-Status            pic x(1).
002900         88  Agr-Active             value "A".
003000         88  Agr-Suspended          value "S".
003100         88  Agr-Expired            value "E".
003200     03  Agr-Renewal-Flag      pic x(1).
003300         88  Agr-Renewal-Due        value "Y".
003400     03  Agr-Last-Maint-Date   pic 9(8).
003500     03  Agr-Last-Maint-User   pic x(8).
003600     03  Agr-Reserved-1        pic x(4).
003700     03  FILLER                pic x(2).
003800*
003900 01  RW-Agr-Eff-Date-View redefines RW-Agreement-Record.
004000     03  FILLER                pic x(88).
004100     03  Aef-CCYY              pic 9(4).
004200     03  Aef-MM                pic 9(2).
004300     03  Aef-DD                pic 9(2).
004400     03  FILLER                pic x(32).
