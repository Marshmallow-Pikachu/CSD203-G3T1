000100*****************************************************
000200*                                                    *
000300*  Record Definition For Country Reference Master   *
000400*           File                                    *
000500*     Uses Cty-Id as key (RRN equivalent)           *
000600*****************************************************
000700*  108 data bytes, padded to 110 by filler.
000800*
000900* 05/11/25 vbc - Created.
001000* 19/11/25 vbc - Cty-Customs-Basis widened to 3 so "CIF"
001100*                and "FOB" both fit without truncation.    RW-0002
001200* 10/08/26 vbc - Expanded to carry the region/currency/         RW-0036
001300*                language and treaty data the country desk
001400*                keep in a side spreadsheet - loading it into
001500*                the master instead so rw200 can one day
001600*                report off it directly.  Cty-Old-ISO-Code
001700*                and the two Cty-Reserved slots are carried
001800*                over from the pre-ISO-3166 coding scheme and
001900*                kept spare for whatever head office asks for
002000*                next.
002100 01  RW-Country-Record.
002200     03  Cty-Id                pic 9(4).
002300     03  Cty-Code              pic x(2).
002400     03  Cty-Name              pic x(40).
002500     03  Cty-Customs-Basis     pic x(3).
002600     03  Cty-Region-Code       pic x(4).
002700     03  Cty-Currency-Code     pic x(3).
002800     03  Cty-Phone-Prefix      pic x(4).
002900     03  Cty-Language-Code     pic x(2).
003000     03  Cty-Status            pic x(1).
003100         88  Cty-Active             value "A".
003200         88  Cty-Suspended          value "S".
003300         88  Cty-Deleted            value "D".
003400     03  Cty-Vat-Registered    pic x(1).
003500         88  Cty-Vat-Yes            value "Y".
003600         88  Cty-Vat-No             value "N".
003700     03  Cty-Embargo-Flag      pic x(1).
003800         88  Cty-Under-Embargo      value "Y".
003900     03  Cty-Duty-Free-Zone    pic x(1).
004000         88  Cty-Is-Duty-Free       value "Y".
004100     03  Cty-Effective-Date    pic 9(8).
004200     03  Cty-Last-Maint-Date   pic 9(8).
004300     03  Cty-Last-Maint-User   pic x(8).
004400     03  Cty-Old-ISO-Code      pic x(2).
004500     03  Cty-Treaty-Group-Code pic x(4).
004600     03  Cty-Reserved-1        pic x(8).
004700     03  Cty-Reserved-2        pic x(4).
004800     03  FILLER                pic x(2).
004900*
005000 01  RW-Cty-Eff-Date-View redefines RW-Country-Record.
005100     03  FILLER                pic x(66).
005200     03  Cef-CCYY              pic 9(4).
005300     03  Cef-MM                pic 9(2).
005400     03  Cef-DD                pic 9(2).
005500     03  FILLER                pic x(36).
