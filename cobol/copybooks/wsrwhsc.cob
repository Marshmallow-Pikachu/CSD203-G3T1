000100*****************************************************
000200*                                                    *
000300*  Record Definition For HS Commodity Code          *
000400*           Reference Master File                   *
000500*     Uses Hsc-Id as key (RRN equivalent)           *
000600*****************************************************
000700*  101 data bytes, padded to 103 by filler.
000800*
000900* 05/11/25 vbc - Created.
001000* 10/08/26 dlk - Expanded to carry the schedule-chapter/         RW-0037
001100*                section breakdown and the old four-digit
001200*                commodity code the tariff book used before
001300*                the six-digit HS code changeover - the help
001400*                desk still gets calls quoting the old number.
001500 01  RW-HS-Code-Record.
001600     03  Hsc-Id                pic 9(4).
001700     03  Hsc-Code              pic x(6).
001800     03  Hsc-Desc              pic x(60).
001900     03  Hsc-Chapter-No        pic 9(2).
002000     03  Hsc-Section-No        pic 9(2).
002100     03  Hsc-Unit-Of-Measure   pic x(3).
002200     03  Hsc-Restricted-Flag   pic x(1).
002300         88  Hsc-Is-Restricted      value "Y".
002400     03  Hsc-Status            pic x(1).
002500         88  Hsc-Active             value "A".
002600         88  Hsc-Withdrawn          value "W".
002700     03  Hsc-Effective-Date    pic 9(8).
002800     03  Hsc-Last-Maint-Date   pic 9(8).
002900     03  Hsc-Old-Four-Digit    pic x(4).
003000     03  Hsc-Reserved-1        pic x(2).
003100     03  FILLER                pic x(2).
003200*
003300 01  RW-Hsc-Eff-Date-View redefines RW-HS-Code-Record.
003400     03  FILLER                pic x(79).
003500     03  Hef-CCYY              pic 9(4).
003600     03  Hef-MM                pic 9(2).
003700     03  Hef-DD                pic 9(2).
003800     03  FILLER                pic x(16).
