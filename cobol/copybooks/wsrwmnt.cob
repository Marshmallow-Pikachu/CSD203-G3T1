000100*****************************************************
000200*                                                    *
000300*  Record Definition For Tariff-Rate Maintenance    *
000400*           Transaction File                        *
000500*     Input to rw300.  A = add/upsert, U = update,  *
000600*     D = delete.                                   *
000700*****************************************************
000800*  82 data bytes, padded to 84 by filler.
000900*
001000* 10/11/25 vbc - Created.
001100* 10/08/26 vbc - Expanded to carry the requester's id and        RW-0040
001200*                reason code and a batch/sequence number off
001300*                the input card - the audit report only ever
001400*                had the row id to go on and the data control
001500*                desk want to trace a bad transaction back to
001600*                the batch it came in on.
001700 01  RW-Tariff-Maint-Record.
001800     03  Tm-Action             pic x(1).
001900     03  Tm-Id                 pic 9(6).
002000     03  Tm-Exporter-Code      pic x(2).
002100     03  Tm-Importer-Code      pic x(2).
002200     03  Tm-Hs-Code            pic x(6).
002300     03  Tm-Agreement-Code     pic x(10).
002400     03  Tm-Rate-Pct           pic s9(3)v99.
002500     03  Tm-Valid-From         pic 9(8).
002600     03  Tm-Valid-To           pic 9(8).
002700     03  Tm-Batch-No           pic 9(6).
002800     03  Tm-Sequence-No        pic 9(4).
002900     03  Tm-Requester-Id       pic x(8).
003000     03  Tm-Reason-Code        pic x(4).
003100     03  Tm-Entered-Date       pic 9(8).
003200     03  Tm-Reserved-1         pic x(4).
003300     03  FILLER                pic x(2).
003400*
003500 01  RW-Tm-From-Date-View redefines RW-Tariff-Maint-Record.
003600     03  FILLER                pic x(32).
003700     03  Tmf-CCYY              pic 9(4).
003800     03  Tmf-MM                pic 9(2).
003900     03  Tmf-DD                pic 9(2).
004000     03  FILLER                pic x(44).
