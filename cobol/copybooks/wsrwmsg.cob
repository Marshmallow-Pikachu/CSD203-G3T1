000100*****************************************************             
000200*                                                    *            
000300*  RateWise Error/Status Message Literals.          *             
000400*  Moved to Rs-Error-Msg (calc engine) or the        *            
000500*  audit print line (maintenance run) - never        *            
000600*  DISPLAYed direct, so the wording stays in one      *           
000700*  place for all four programs.                       *           
000800*                                                      *          
000900* 09/11/25 vbc - Created.                                         
001000* 19/11/25 vbc - Added the four Rw-Msg-Mnt-nnn texts    RW-0007   
001100*                for the rw300 maintenance run.                   
001200* 03/12/25 dlk - Rw-Msg-No-Tariff / Rw-Msg-No-Tax                 
001300*                re-keyed to match the wording the       RW-0016  
001400*                help-desk script expects verbatim.               
001410* 07/12/25 vbc - Added Rw-Msg-Mnt-Bad-Action for a Tariff-Maint   RW-0024
001420*                transaction whose action code is not A, U or D.
001500*                                                                 
001600 01  RW-Message-Literals.                                         
001700     03  Rw-Msg-Agreement-Reqd     pic x(80) value                
001800         "AGREEMENT IS REQUIRED".                                 
001900     03  Rw-Msg-Hs-No-Match        pic x(80) value                
002000         "HS CODE OR DESCRIPTION REQUIRED / NO MATCH".            
002100     03  Rw-Msg-Hs-Not-6           pic x(80) value                
002200         "HS CODE MUST BE 6 CHARACTERS".                          
002300     03  Rw-Msg-Goods-Value-Reqd   pic x(80) value                
002400         "GOODS VALUE REQUIRED".                                  
002500     03  Rw-Msg-Numeric-Negative   pic x(80) value                
002600         "NUMERIC FIELDS MUST NOT BE NEGATIVE".                   
002700     03  Rw-Msg-Eff-Date-Bad       pic x(80) value                
002800         "EFFECTIVE DATE REQUIRED/INVALID".                       
002900     03  Rw-Msg-Country-Bad        pic x(80) value                
003000         "INVALID COUNTRY INPUT".                                 
003100     03  Rw-Msg-No-Tariff          pic x(80) value                
003200         "NO TARIFF RATE FOUND FOR LANE/HS/AGREEMENT/DATE".       
003300     03  Rw-Msg-No-Tax             pic x(80) value                
003400         "NO TAX RULE FOUND FOR IMPORTER/DATE".                   
003500     03  Rw-Msg-Mnt-Not-Found      pic x(80) value                
003600         "NOT FOUND".                                             
003700     03  Rw-Msg-Mnt-Dup-Version    pic x(80) value                
003800         "VERSION ALREADY EXISTS".                                
003900     03  Rw-Msg-Mnt-Code-Bad       pic x(80) value                
004000         "CODE DOES NOT RESOLVE TO A MASTER RECORD".              
004100     03  Rw-Msg-Mnt-From-Reqd      pic x(80) value                
004200         "VALID-FROM IS REQUIRED".                                
004210     03  Rw-Msg-Mnt-Bad-Action     pic x(80) value
004220         "INVALID ACTION CODE".
004300     03  Rw-Msg-Lkp-Not-Found      pic x(80) value                
004400         "NO TARIFF ROW MATCHES LANE/HS/AGREEMENT AS OF RUN DATE".
004500     03  Rw-Msg-Src-Admin-Create   pic x(20) value                
004600         "API: ADMIN CREATE".                                     
004700     03  Rw-Msg-Src-Admin-Update   pic x(20) value                
004800         "API: ADMIN UPDATE".                                     
