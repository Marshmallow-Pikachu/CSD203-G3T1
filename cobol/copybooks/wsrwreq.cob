000100*****************************************************             
000200*                                                    *            
000300*  Record Definition For Landed-Cost Calculation    *             
000400*           Request Transaction File                *             
000500*     One record read per calculation.              *             
000600*****************************************************             
000700*  198 data bytes, padded to 200 by filler.                       
000800*                                                                 
000900* 07/11/25 vbc - Created.                                         
001000* 24/11/25 vbc - Rq-Prod-Desc added for the HS-description        
001100*                fallback lookup (no Rq-Hs-Code supplied).  RW-0004
001200 01  RW-Calc-Request-Record.                                      
001300     03  Rq-Exporter           pic x(40).                         
001400     03  Rq-Importer           pic x(40).                         
001500     03  Rq-Hs-Code            pic x(6).                          
001600     03  Rq-Prod-Desc          pic x(60).                         
001700     03  Rq-Agreement          pic x(10).                         
001800     03  Rq-Goods-Value        pic s9(9)v99.                      
001900     03  Rq-Quantity           pic 9(5).                          
002000     03  Rq-Freight            pic s9(7)v99.                      
002100     03  Rq-Insurance          pic s9(7)v99.                      
002200     03  Rq-Effective-Date     pic 9(8).                          
002300     03  FILLER                pic x(2).                          
