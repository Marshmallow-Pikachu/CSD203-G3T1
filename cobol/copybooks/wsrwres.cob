000100*****************************************************             
000200*                                                    *            
000300*  Record Definition For Landed-Cost Calculation    *             
000400*           Result Output File                      *             
000500*     One record written per request read.          *             
000600*****************************************************             
000700*  175 data bytes, padded to 177 by filler.                       
000800*                                                                 
000900* 07/11/25 vbc - Created.                                         
001000* 01/12/25 vbc - Rs-Error-Msg widened to 80 to carry the          
001100*                full BUSINESS RULES error texts without          
001200*                truncation (longest is the "NO TARIFF            
001300*                RATE FOUND..." text).                     RW-0005
001400 01  RW-Calc-Result-Record.                                       
001500     03  Rs-Ok                 pic x(1).                          
001600     03  Rs-Exporter-Code      pic x(2).                          
001700     03  Rs-Importer-Code      pic x(2).                          
001800     03  Rs-Hs-Code            pic x(6).                          
001900     03  Rs-Agreement          pic x(10).                         
002000     03  Rs-Customs-Basis      pic x(3).                          
002100     03  Rs-Rate-Pct           pic s9(3)v99.                      
002200     03  Rs-Customs-Value      pic s9(11)v99.                     
002300     03  Rs-Duty               pic s9(11)v99.                     
002400     03  Rs-Tax-Type           pic x(4).                          
002500     03  Rs-Tax-Rate-Pct       pic s9(3)v99.                      
002600     03  Rs-Tax                pic s9(11)v99.                     
002700     03  Rs-Quantity           pic 9(5).                          
002800     03  Rs-Total-Cost         pic s9(11)v99.                     
002900     03  Rs-Error-Msg          pic x(80).                         
003000     03  FILLER                pic x(2).                          
