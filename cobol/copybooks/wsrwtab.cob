000100*****************************************************             
000200*                                                    *            
000300*  In-Memory Reference Tables - Country, HS Code,   *             
000400*  Trade Agreement, Tariff Rate and Tax Rule.        *            
000500*                                                    *            
000600*  Loaded once at the start of the run by the        *            
000700*  aa0nn-Load-Tables paragraphs in rw100/rw200/       *           
000800*  rw300/rw400 and held for the life of the run -     *           
000900*  the masters are never re-read record by record     *           
001000*  once loaded.  Country/HS-Code/Agreement are        *           
001100*  searched ascending by code (SEARCH ALL).  Tariff   *           
001200*  Rate and Tax Rule carry more than one row per key   *          
001300*  (one row per validity window) so they are walked    *          
001400*  with a plain SEARCH and the date test is made in    *          
001500*  the calling paragraph.                              *          
001600*                                                      *          
001700* 12/11/25 vbc - Created.                                         
001800* 28/11/25 dlk - Occurs counts on the Tariff and Tax tables       
001900*                raised to 6000/1000 after the first parallel     
002000*                run choked on a full year of agreement data.  RW-0009
002010* 07/12/25 vbc - Trf-Tab-Id added to the Tariff table entry -
002020*                rw300 maintenance needs the row id in memory   RW-0022
002030*                to update/delete by id and to rewrite the
002040*                master with the same ids it read in.
002050* 07/12/25 vbc - Trf-Tab-Source-Ref added as well - rw300 has   RW-0023
002060*                to carry the provenance note through an
002070*                add/update unchanged so the rewritten master
002080*                does not lose it.
002100*
002200 01  RW-Country-Table.                                            
002300     03  Rw-Cty-Tab-Count          pic 9(4)      comp.            
002400     03  FILLER                    pic x(4).                      
002500     03  RW-Cty-Tab-Entry          occurs 500 times               
002600                                    ascending key is Cty-Tab-Code 
002700                                    indexed by Cty-Tab-Ix.        
002800         05  Cty-Tab-Id            pic 9(4).                      
002900         05  Cty-Tab-Code          pic x(2).                      
003000         05  Cty-Tab-Name          pic x(40).                     
003100         05  Cty-Tab-Basis         pic x(3).                      
003200         05  FILLER                pic x(2).                      
003300*                                                                 
003400 01  RW-Hs-Code-Table.                                            
003500     03  Rw-Hsc-Tab-Count          pic 9(4)      comp.            
003600     03  FILLER                    pic x(4).                      
003700     03  RW-Hsc-Tab-Entry          occurs 2000 times              
003800                                    ascending key is Hsc-Tab-Code 
003900                                    indexed by Hsc-Tab-Ix.        
004000         05  Hsc-Tab-Id            pic 9(4).                      
004100         05  Hsc-Tab-Code          pic x(6).                      
004200         05  Hsc-Tab-Desc          pic x(60).                     
004300         05  FILLER                pic x(2).                      
004400*                                                                 
004500 01  RW-Agreement-Table.                                          
004600     03  Rw-Agr-Tab-Count          pic 9(4)      comp.            
004700     03  FILLER                    pic x(4).                      
004800     03  RW-Agr-Tab-Entry          occurs 200 times               
004900                                    ascending key is Agr-Tab-Code 
005000                                    indexed by Agr-Tab-Ix.        
005100         05  Agr-Tab-Id            pic 9(4).                      
005200         05  Agr-Tab-Code          pic x(10).                     
005300         05  Agr-Tab-Name          pic x(60).                     
005400         05  FILLER                pic x(2).                      
005500*                                                                 
005600 01  RW-Tariff-Table.                                             
005700     03  Rw-Trf-Tab-Count          pic 9(5)      comp.            
005800     03  FILLER                    pic x(3).                      
005900     03  RW-Trf-Tab-Entry          occurs 6000 times              
006000                                    indexed by Trf-Tab-Ix.
006050         05  Trf-Tab-Id            pic 9(6).
006100         05  Trf-Tab-Exporter-Id   pic 9(4).
006200         05  Trf-Tab-Importer-Id   pic 9(4).                      
006300         05  Trf-Tab-Hs-Code-Id    pic 9(4).                      
006400         05  Trf-Tab-Agreement-Id  pic 9(4).                      
006500         05  Trf-Tab-Rate-Pct      pic s9(3)v99.                  
006600         05  Trf-Tab-Valid-From    pic 9(8).                      
006700         05  Trf-Tab-Valid-To      pic 9(8).
006750         05  Trf-Tab-Source-Ref    pic x(20).
006800         05  FILLER                pic x(2).
006900*                                                                 
007000 01  RW-Tax-Table.                                                
007100     03  Rw-Tax-Tab-Count          pic 9(4)      comp.            
007200     03  FILLER                    pic x(4).                      
007300     03  RW-Tax-Tab-Entry          occurs 1000 times              
007400                                    indexed by Tax-Tab-Ix.        
007500         05  Tax-Tab-Country-Id    pic 9(4).                      
007600         05  Tax-Tab-Type          pic x(4).                      
007700         05  Tax-Tab-Rate-Pct      pic s9(3)v99.                  
007800         05  Tax-Tab-Valid-From    pic 9(8).                      
007900         05  Tax-Tab-Valid-To      pic 9(8).                      
008000         05  FILLER                pic x(2).                      
