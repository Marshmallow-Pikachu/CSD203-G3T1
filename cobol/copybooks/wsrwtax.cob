000100*****************************************************
000200*                                                    *
000300*  Record Definition For National Tax (VAT/GST)     *
000400*           Rule Master File                        *
000500*     Sequential file, no key - loaded whole.       *
000600*****************************************************
000700*  65 data bytes, padded to 67 by filler.
000800*
000900* 06/11/25 vbc - Created.
001000* 10/08/26 dlk - Expanded to carry the reduced rate, the        RW-0039
001100*                reverse-charge flag and the collecting tax
001200*                authority's own code - the engine only used
001300*                the standard rate before, and the tax desk
001400*                want the reduced-rate/exempt categories
001500*                handled from the master instead of a manual
001600*                override after the run.
001700 01  RW-Tax-Rule-Record.
001800     03  Tax-Country-Id        pic 9(4).
001900     03  Tax-Type              pic x(4).
002000     03  Tax-Basis-Code        pic x(3).
002100     03  Tax-Rate-Pct          pic s9(3)v99.
002200     03  Tax-Reduced-Rate-Pct  pic s9(3)v99.
002300     03  Tax-Exempt-Flag       pic x(1).
002400         88  Tax-Is-Exempt          value "Y".
002500     03  Tax-Reverse-Charge-Flag
002600                               pic x(1).
002700         88  Tax-Is-Reverse-Charge  value "Y".
002800     03  Tax-Authority-Code    pic x(6).
002900     03  Tax-Valid-From        pic 9(8).
003000     03  Tax-Valid-To          pic 9(8).
003100     03  Tax-Last-Maint-Date   pic 9(8).
003200     03  Tax-Last-Maint-User   pic x(8).
003300     03  Tax-Reserved-1        pic x(4).
003400     03  FILLER                pic x(2).
003500*
003600 01  RW-Tax-From-Date-View redefines RW-Tax-Rule-Record.
003700     03  FILLER                pic x(29).
003800     03  Txf-CCYY              pic 9(4).
003900     03  Txf-MM                pic 9(2).
004000     03  Txf-DD                pic 9(2).
004100     03  FILLER                pic x(30).
