000100*****************************************************             
000200*                                                    *            
000300*  Record Definition For Tariff Rate Master File    *             
000400*     Uses Trf-Id as key (RRN equivalent)           *             
000500*     Rewritten whole by rw300 maintenance run.     *             
000600*****************************************************             
000700*  63 data bytes, padded to 64 by filler.                         
000800*                                                                 
000900*  Version key (uniqueness) is Trf-Exporter-Id +                  
001000*  Trf-Importer-Id + Trf-Hs-Code-Id + Trf-Agreement-Id            
001100*  + Trf-Valid-From - see Rw-Trf-Version-Key below.               
001200*                                                                 
001300* 06/11/25 vbc - Created.                                         
001400* 21/11/25 vbc - Added Rw-Trf-Version-Key redefines so            
001500*                rw300 can compare the version key as             
001600*                one group move instead of five.          RW-0003 
001700* 27/11/25 dlk - Added Rw-Trf-From-CCYYMMDD /                     
001800*                Rw-Trf-To-CCYYMMDD redefines for the             
001900*                date-window test (valid-from/valid-to).   RW-0015
002000 01  RW-Tariff-Rate-Record.                                       
002100     03  Trf-Id                pic 9(6).                          
002200     03  Trf-Exporter-Id       pic 9(4).                          
002300     03  Trf-Importer-Id       pic 9(4).                          
002400     03  Trf-Hs-Code-Id        pic 9(4).                          
002500     03  Trf-Agreement-Id      pic 9(4).                          
002600     03  Trf-Rate-Pct          pic s9(3)v99.                      
002700     03  Trf-Valid-From        pic 9(8).                          
002800     03  Trf-Valid-To          pic 9(8).                          
002900     03  Trf-Source-Ref        pic x(20).                         
003000     03  FILLER                pic x(1).                          
003100 01  RW-Trf-Version-Key redefines RW-Tariff-Rate-Record.          
003200     03  Vky-Id                pic 9(6).                          
003300     03  Vky-Exporter-Id       pic 9(4).                          
003400     03  Vky-Importer-Id       pic 9(4).                          
003500     03  Vky-Hs-Code-Id        pic 9(4).                          
003600     03  Vky-Agreement-Id      pic 9(4).                          
003700     03  FILLER                pic x(42).                         
003800 01  RW-Trf-From-CCYYMMDD redefines RW-Tariff-Rate-Record.
003900     03  FILLER                pic x(27).
004000     03  Frm-CCYY              pic 9(4).
004100     03  Frm-MM                pic 9(2).
004200     03  Frm-DD                pic 9(2).
004300     03  FILLER                pic x(29).
004400 01  RW-Trf-To-CCYYMMDD redefines RW-Tariff-Rate-Record.
004500     03  FILLER                pic x(35).
004600     03  To-CCYY               pic 9(4).
004700     03  To-MM                 pic 9(2).
004800     03  To-DD                 pic 9(2).
004900     03  FILLER                pic x(21).
