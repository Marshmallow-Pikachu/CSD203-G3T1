000100***************************************************************** 
000200*                                                                *
000300*           RateWise Landed-Cost Calculation Engine             * 
000400*                                                                *
000500*     Processes CALC-REQUEST transactions against the tariff    * 
000600*     and tax masters and writes a CALC-RESULT per request.     * 
000700*                                                                *
000800***************************************************************** 
000900*                                                                 
001000 identification division.                                         
001100*====================================                             
001200*                                                                 
001300 program-id.         rw100.                                       
001400*                                                                 
001500*    Author.             V B Coen.                                
001600*                                                                 
001700*    Installation.       RateWise Systems Unit, Northgate House.  
001800*                                                                 
001900*    Date-Written.       06/11/1988.                              
002000*                                                                 
002100*    Date-Compiled.                                               
002200*                                                                 
002300*    Security.           RateWise Tariff & Landed-Cost Suite.     
002400*                        Unpublished - all rights reserved.       
002500*                                                                 
002600*    Remarks.            Reads countries / HS codes / agreements /
002700*                        tariff rates / tax rules into memory     
002800*                        tables, then for each CALC-REQUEST record
002900*                        resolves the lane and commodity, selects 
003000*                        the applicable rate and tax row and      
003100*                        writes the landed-cost breakdown to      
003200*                        CALC-RESULT.  Prints a run summary.      
003300*                                                                 
003400*                        UPSI-0 ON switches this run into the
003500*                        old TARSKED run-date selection rules:
003600*                        the rate/tax row valid on today's run
003700*                        date is picked instead of the request's
003800*                        own effective date, no input validation
003900*                        beyond the freight/insurance/quantity
004000*                        defaults, and the total is left unrounded.
004100*                                                                 
004200***************************************************************** 
004300*                                                                 
004400* changes:                                                        
004500* 06/11/88 vbc - Created.                                         
004600* 14/02/91 vbc - Picked up CIF/FOB test from the importer's       
004700*                customs basis instead of a hard-coded FOB.       
004800* 08/09/98 vbc - Year 2000 readiness: run date now windowed off   
004900*                the 2-digit ACCEPT FROM DATE year (see aa005).   
005000* 05/11/25 vbc - Rebuilt for the RateWise conversion; masters      RW-0002
005100*                are now loaded once into OCCURS tables instead   
005200*                of re-read per request (wsrwtab.cob).            
005300* 18/11/25 vbc - UPSI-0 legacy selection mode added so this one    RW-0006
005400*                engine covers the normal effective-date run and
005500*                the old TARSKED calculator without duplicating
005550*                the logic twice.
005600* 01/12/25 dlk - Rs-Error-Msg now carries the exact wording the    RW-0012
005700*                help desk script matches on (see wsrwmsg.cob).   
005800* 04/12/25 dlk - HS code resolution now falls back to the          RW-0017
005900*                shortest-description substring match when no     
006000*                exact description match is found.                
006100* 05/12/25 vbc - Every table load/scan loop split out into its     RW-0018
006200*                own paragraph and driven by PERFORM ... THRU ... 
006300*                VARYING/UNTIL - this shop does not nest loop     
006400*                bodies inside the PERFORM statement itself.      
006410* 07/12/25 vbc - Tariff table entry now also carries the row id  RW-0022
006420*                (Trf-Tab-Id) so rw300 maintenance can rewrite
006430*                the master with the ids it read in.
006440* 07/12/25 vbc - ...and the source-ref, so a row added or        RW-0023
006450*                updated by rw300 keeps its provenance note
006460*                when it turns up in this load next run.
006470* 10/08/26 vbc - Tax table lookup now also carries the tax        RW-0027
006480*                type code through to the result record, so
006490*                callers no longer get a blank Rs-Tax-Type.
006491* 10/08/26 dlk - Reworded the UPSI-0 remarks above to read as a    RW-0033
006492*                plain statement of the legacy selection rules,
006493*                not as a cross-reference to anything outside
006494*                this program.
006495* 10/08/26 vbc - Added Prog-Name 77-item, printed under the       RW-0032
006496*                run summary banner, so the build is readable
006497*                off the printed report.
006500*
006600 environment division.                                            
006700*====================================                             
006800 copy "envdiv.cob".                                               
006900*                                                                 
007000 input-output section.                                            
007100 file-control.                                                    
007200     copy "selrwctry.cob".                                        
007300     copy "selrwhsc.cob".                                         
007400     copy "selrwagr.cob".                                         
007500     copy "selrwtrf.cob".                                         
007600     copy "selrwtax.cob".                                         
007700     copy "selrwreq.cob".                                         
007800     copy "selrwres.cob".                                         
007900     copy "selrwprt.cob".                                         
008000*                                                                 
008100 data division.                                                   
008200 file section.                                                    
008300     copy "fdrwctry.cob".                                         
008400     copy "fdrwhsc.cob".                                          
008500     copy "fdrwagr.cob".                                          
008600     copy "fdrwtrf.cob".                                          
008700     copy "fdrwtax.cob".                                          
008800     copy "fdrwreq.cob".                                          
008900     copy "fdrwres.cob".                                          
009000     copy "fdrwprt.cob".                                          
009100*                                                                 
009200 working-storage section.                                         
009210 77  Prog-Name                 pic x(14) value
009220     "RW100 (1.0.00)".
009300*                                                                 
009400 01  W100-File-Status.                                            
009500     03  RW-Cty-Status             pic x(2).                      
009600     03  RW-Hsc-Status             pic x(2).                      
009700     03  RW-Agr-Status             pic x(2).                      
009800     03  RW-Trf-Status             pic x(2).                      
009900     03  RW-Tax-Status             pic x(2).                      
010000     03  RW-Req-Status             pic x(2).                      
010100     03  RW-Res-Status             pic x(2).                      
010200     03  RW-Prt-Status             pic x(2).                      
010300     03  FILLER                    pic x(2).                      
010400*                                                                 
010500 01  W100-Run-Control.                                            
010600     03  W100-Run-YYMMDD           pic 9(6).                      
010700     03  W100-Run-Date             pic 9(8).                      
010800     03  W100-Req-Count            pic 9(6)      comp.            
010900     03  W100-Ok-Count             pic 9(6)      comp.            
011000     03  W100-Err-Count            pic 9(6)      comp.            
011100     03  FILLER                    pic x(2).                      
011200 01  W100-Run-Date-View redefines W100-Run-Control.               
011300     03  FILLER                    pic x(6).                      
011400     03  W100-Run-CCYY             pic 9(4).                      
011500     03  W100-Run-MM               pic 9(2).                      
011600     03  W100-Run-DD               pic 9(2).                      
011700     03  FILLER                    pic x(8).                      
011800*                                                                 
011900 01  W100-Totals.                                                 
012000     03  W100-Tot-Customs-Value    pic s9(11)v99 comp-3.          
012100     03  W100-Tot-Duty             pic s9(11)v99 comp-3.          
012200     03  W100-Tot-Tax              pic s9(11)v99 comp-3.          
012300     03  W100-Tot-Landed-Cost      pic s9(11)v99 comp-3.          
012350     03  FILLER                    pic x(2).                      
012400*                                                                 
012500 01  W100-Work-Codes.                                             
012600     03  W100-Agreement            pic x(10).                     
012700     03  W100-Hs-Code              pic x(6).                      
012800     03  W100-Hs-Ix                pic 9(4)      comp.            
012900     03  W100-Best-Desc-Len        pic 9(3)      comp.            
013000     03  W100-Desc-Len             pic 9(3)      comp.            
013100     03  W100-Desc-Ix              pic 9(2)      comp.            
013200     03  W100-Target-Len           pic 9(3)      comp.            
013300     03  W100-Scan-Pos             pic 9(3)      comp.            
013400     03  W100-Hs-Code-Found-Sw     pic x(1).                      
013500         88  W100-Hs-Code-Found          value "Y".               
013600     03  W100-Upper-Work           pic x(60).                     
013700     03  W100-Upper-Target         pic x(60).                     
013800     03  W100-Exporter-Id          pic 9(4).                      
013900     03  W100-Importer-Id          pic 9(4).                      
014000     03  W100-Hs-Code-Id           pic 9(4).                      
014100     03  W100-Agreement-Id         pic 9(4).                      
014200     03  W100-Customs-Basis        pic x(3).                      
014300     03  W100-Valid                pic x(1).                      
014400         88  W100-Req-Is-Valid           value "Y".               
014500     03  W100-Country-In           pic x(40).                     
014600     03  W100-Country-Out-Id       pic 9(4).                      
014700     03  FILLER                    pic x(4).                      
014800*                                                                 
014900 01  W100-Calc-Work.                                              
015000     03  W100-Goods                pic s9(11)v9999 comp-3.        
015100     03  W100-Customs-Value        pic s9(11)v9999 comp-3.        
015200     03  W100-Duty                 pic s9(11)v9999 comp-3.        
015300     03  W100-Tax                  pic s9(11)v9999 comp-3.        
015400     03  W100-Total-Cost           pic s9(11)v9999 comp-3.        
015500     03  W100-Best-Rate            pic s9(3)v99    comp-3.        
015600     03  W100-Best-Valid-From      pic 9(8).                      
015700     03  W100-Best-Tax-Rate        pic s9(3)v99    comp-3.        
015800     03  W100-Best-Tax-From        pic 9(8).                      
015850     03  W100-Best-Tax-Type        pic x(4).                      
015900     03  W100-Quantity             pic 9(5).                      
016000     03  FILLER                    pic x(4).                      
016100*                                                                 
016200 01  W100-Print-Edit-Fields.                                      
016300     03  W100-Print-Count          pic zzzzz9.                    
016400     03  W100-Print-Amount         pic z,zzz,zzz,zz9.99-.         
016450     03  FILLER                    pic x(2).                      
016500*                                                                 
016600 01  W100-Date-Work.                                              
016700     03  W100-Date-CCYYMMDD        pic 9(8).                      
016800     03  W100-Date-CCYY-View redefines W100-Date-CCYYMMDD.        
016900         05  W100-Date-CCYY        pic 9(4).                      
017000         05  FILLER                pic x(4).                      
017100     03  W100-Date-MMDD-View redefines W100-Date-CCYYMMDD.        
017200         05  FILLER                pic x(4).                      
017300         05  W100-Date-MM          pic 9(2).                      
017400         05  W100-Date-DD          pic 9(2).                      
017500*                        Reserved for a trace/debug display of the
017600*                        request effective date - not wired into  
017700*                        any paragraph yet.                       
017800*                                                                 
017900 01  W100-Eof-Switches.                                           
018000     03  W100-Req-Eof              pic x(1) value "N".            
018100         88  W100-Req-At-Eof            value "Y".                
018200     03  FILLER                    pic x(3).                      
018300*                                                                 
018400 copy "wsrwtab.cob".                                              
018500 copy "wsrwmsg.cob".                                              
018600 copy "wsrw004.cob".                                              
018700*                                                                 
018800 linkage section.                                                 
018900*                                                                 
019000 procedure division.                                              
019100*                                                                 
019200 aa000-Main section.                                              
019300 aa000-Main-Para.                                                 
019400     perform aa005-Open-Files.                                    
019500     perform aa010-Load-Countries.                                
019600     perform aa020-Load-Hs-Codes.                                 
019700     perform aa030-Load-Agreements.                               
019800     perform aa040-Load-Tariffs.                                  
019900     perform aa050-Load-Tax-Rules.                                
020000     perform aa060-Process-Requests.                              
020100     perform aa090-Print-Summary.                                 
020200     perform aa099-Close-Files.                                   
020300     goback.                                                      
020400 aa000-Exit.                                                      
020500     exit.                                                        
020600*                                                                 
020700 aa005-Open-Files section.                                        
020800 aa005-Open-Files-Para.                                           
020900     accept  W100-Run-YYMMDD       from date.                     
021000     if      W100-Run-YYMMDD (1:2) < "50"                         
021100             move "20"             to W100-Run-CCYY (1:2)         
021200     else                                                         
021300             move "19"             to W100-Run-CCYY (1:2)         
021400     end-if.                                                      
021500     move    W100-Run-YYMMDD (1:2) to W100-Run-CCYY (3:2).        
021600     move    W100-Run-YYMMDD (3:2) to W100-Run-MM.                
021700     move    W100-Run-YYMMDD (5:2) to W100-Run-DD.                
021800     open    input  RW-Country-File.                              
021900     open    input  RW-Hs-Code-File.                              
022000     open    input  RW-Agreement-File.                            
022100     open    input  RW-Tariff-Rate-File.                          
022200     open    input  RW-Tax-Rule-File.                             
022300     open    input  RW-Calc-Request-File.                         
022400     open    output RW-Calc-Result-File.                          
022500     open    output RW-Print-File.                                
022600 aa005-Exit.                                                      
022700     exit.                                                        
022800*                                                                 
022900 aa010-Load-Countries section.                                    
023000 aa010-Load-Countries-Para.                                       
023100     move 0                        to Rw-Cty-Tab-Count.           
023200     perform aa011-Load-Countries-Loop thru                       
023300         aa011-Load-Countries-Loop-Exit                           
023400         until RW-Cty-Status = "10".                              
023500 aa010-Exit.                                                      
023600     exit.                                                        
023700*                                                                 
023800 aa011-Load-Countries-Loop section.                               
023900 aa011-Load-Countries-Loop-Para.                                  
024000     read RW-Country-File                                         
024100         at end                                                   
024200             move "10"             to RW-Cty-Status               
024300         not at end                                               
024400             add 1                 to Rw-Cty-Tab-Count            
024500             move Cty-Id           to Cty-Tab-Id                  
024600                 (Rw-Cty-Tab-Count)                               
024700             move Cty-Code         to Cty-Tab-Code                
024800                 (Rw-Cty-Tab-Count)                               
024900             move Cty-Name         to Cty-Tab-Name                
025000                 (Rw-Cty-Tab-Count)                               
025100             move Cty-Customs-Basis                               
025200                               to Cty-Tab-Basis (Rw-Cty-Tab-Count)
025300     end-read.                                                    
025400 aa011-Load-Countries-Loop-Exit.                                  
025500     exit.                                                        
025600*                                                                 
025700 aa020-Load-Hs-Codes section.                                     
025800 aa020-Load-Hs-Codes-Para.                                        
025900     move 0                        to Rw-Hsc-Tab-Count.           
026000     perform aa021-Load-Hs-Codes-Loop thru                        
026100         aa021-Load-Hs-Codes-Loop-Exit                            
026200         until RW-Hsc-Status = "10".                              
026300 aa020-Exit.                                                      
026400     exit.                                                        
026500*                                                                 
026600 aa021-Load-Hs-Codes-Loop section.                                
026700 aa021-Load-Hs-Codes-Loop-Para.                                   
026800     read RW-Hs-Code-File                                         
026900         at end                                                   
027000             move "10"             to RW-Hsc-Status               
027100         not at end                                               
027200             add 1                 to Rw-Hsc-Tab-Count            
027300             move Hsc-Id           to Hsc-Tab-Id                  
027400                 (Rw-Hsc-Tab-Count)                               
027500             move Hsc-Code         to Hsc-Tab-Code                
027600                 (Rw-Hsc-Tab-Count)                               
027700             move Hsc-Desc         to Hsc-Tab-Desc                
027800                 (Rw-Hsc-Tab-Count)                               
027900     end-read.                                                    
028000 aa021-Load-Hs-Codes-Loop-Exit.                                   
028100     exit.                                                        
028200*                                                                 
028300 aa030-Load-Agreements section.                                   
028400 aa030-Load-Agreements-Para.                                      
028500     move 0                        to Rw-Agr-Tab-Count.           
028600     perform aa031-Load-Agreements-Loop thru                      
028700         aa031-Load-Agreements-Loop-Exit                          
028800         until RW-Agr-Status = "10".                              
028900 aa030-Exit.                                                      
029000     exit.                                                        
029100*                                                                 
029200 aa031-Load-Agreements-Loop section.                              
029300 aa031-Load-Agreements-Loop-Para.                                 
029400     read RW-Agreement-File                                       
029500         at end                                                   
029600             move "10"             to RW-Agr-Status               
029700         not at end                                               
029800             add 1                 to Rw-Agr-Tab-Count            
029900             move Agr-Id           to Agr-Tab-Id                  
030000                 (Rw-Agr-Tab-Count)                               
030100             move Agr-Code         to Agr-Tab-Code                
030200                 (Rw-Agr-Tab-Count)                               
030300             move Agr-Name         to Agr-Tab-Name                
030400                 (Rw-Agr-Tab-Count)                               
030500     end-read.                                                    
030600 aa031-Load-Agreements-Loop-Exit.                                 
030700     exit.                                                        
030800*                                                                 
030900 aa040-Load-Tariffs section.                                      
031000 aa040-Load-Tariffs-Para.                                         
031100     move 0                        to Rw-Trf-Tab-Count.           
031200     perform aa041-Load-Tariffs-Loop thru                         
031300         aa041-Load-Tariffs-Loop-Exit                             
031400         until RW-Trf-Status = "10".                              
031500 aa040-Exit.                                                      
031600     exit.                                                        
031700*                                                                 
031800 aa041-Load-Tariffs-Loop section.                                 
031900 aa041-Load-Tariffs-Loop-Para.                                    
032000     read RW-Tariff-Rate-File                                     
032100         at end                                                   
032200             move "10"             to RW-Trf-Status               
032300         not at end                                               
032400             add 1                 to Rw-Trf-Tab-Count            
032450             move Trf-Id           to Trf-Tab-Id
032460                              (Rw-Trf-Tab-Count)
032500             move Trf-Exporter-Id                                 
032600                          to Trf-Tab-Exporter-Id                  
032700                              (Rw-Trf-Tab-Count)                  
032800             move Trf-Importer-Id                                 
032900                          to Trf-Tab-Importer-Id                  
033000                              (Rw-Trf-Tab-Count)                  
033100             move Trf-Hs-Code-Id                                  
033200                          to Trf-Tab-Hs-Code-Id (Rw-Trf-Tab-Count)
033300             move Trf-Agreement-Id                                
033400                          to Trf-Tab-Agreement-Id                 
033500                              (Rw-Trf-Tab-Count)                  
033600             move Trf-Rate-Pct                                    
033700                          to Trf-Tab-Rate-Pct (Rw-Trf-Tab-Count)  
033800             move Trf-Valid-From                                  
033900                          to Trf-Tab-Valid-From (Rw-Trf-Tab-Count)
034000             if   Trf-Valid-To = 0                                
034100                  move 99991231                                   
034200                          to Trf-Tab-Valid-To (Rw-Trf-Tab-Count)  
034300             else                                                 
034400                  move Trf-Valid-To                               
034500                          to Trf-Tab-Valid-To (Rw-Trf-Tab-Count)  
034600             end-if                                               
034620             move Trf-Source-Ref
034640                          to Trf-Tab-Source-Ref
034660                              (Rw-Trf-Tab-Count)
034700     end-read.                                                    
034800 aa041-Load-Tariffs-Loop-Exit.                                    
034900     exit.                                                        
035000*                                                                 
035100 aa050-Load-Tax-Rules section.                                    
035200 aa050-Load-Tax-Rules-Para.                                       
035300     move 0                        to Rw-Tax-Tab-Count.           
035400     perform aa051-Load-Tax-Rules-Loop thru                       
035500         aa051-Load-Tax-Rules-Loop-Exit                           
035600         until RW-Tax-Status = "10".                              
035700 aa050-Exit.                                                      
035800     exit.                                                        
035900*                                                                 
036000 aa051-Load-Tax-Rules-Loop section.                               
036100 aa051-Load-Tax-Rules-Loop-Para.                                  
036200     read RW-Tax-Rule-File                                        
036300         at end                                                   
036400             move "10"             to RW-Tax-Status               
036500         not at end                                               
036600             add 1                 to Rw-Tax-Tab-Count            
036700             move Tax-Country-Id                                  
036800                          to Tax-Tab-Country-Id (Rw-Tax-Tab-Count)
036900             move Tax-Type                                        
037000                          to Tax-Tab-Type (Rw-Tax-Tab-Count)      
037100             move Tax-Rate-Pct                                    
037200                          to Tax-Tab-Rate-Pct (Rw-Tax-Tab-Count)  
037300             move Tax-Valid-From                                  
037400                          to Tax-Tab-Valid-From (Rw-Tax-Tab-Count)
037500             if   Tax-Valid-To = 0                                
037600                  move 99991231                                   
037700                          to Tax-Tab-Valid-To (Rw-Tax-Tab-Count)  
037800             else                                                 
037900                  move Tax-Valid-To                               
038000                          to Tax-Tab-Valid-To (Rw-Tax-Tab-Count)  
038100             end-if                                               
038200     end-read.                                                    
038300 aa051-Load-Tax-Rules-Loop-Exit.                                  
038400     exit.                                                        
038500*                                                                 
038600 aa060-Process-Requests section.                                  
038700 aa060-Process-Requests-Para.                                     
038800     move 0                        to W100-Req-Count.             
038900     move 0                        to W100-Ok-Count.              
039000     move 0                        to W100-Err-Count.             
039100     move 0                        to W100-Tot-Customs-Value.     
039200     move 0                        to W100-Tot-Duty.              
039300     move 0                        to W100-Tot-Tax.               
039400     move 0                        to W100-Tot-Landed-Cost.       
039500     perform aa061-Process-Requests-Loop thru                     
039600         aa061-Process-Requests-Loop-Exit                         
039700         until W100-Req-At-Eof.                                   
039800 aa060-Exit.                                                      
039900     exit.                                                        
040000*                                                                 
040100 aa061-Process-Requests-Loop section.                             
040200 aa061-Process-Requests-Loop-Para.                                
040300     read RW-Calc-Request-File                                    
040400         at end                                                   
040500             move "Y"              to W100-Req-Eof                
040600         not at end                                               
040700             add 1                 to W100-Req-Count              
040800             perform aa100-Edit-One-Request                       
040900             perform aa180-Write-Result                           
041000     end-read.                                                    
041100 aa061-Process-Requests-Loop-Exit.                                
041200     exit.                                                        
041300*                                                                 
041400 aa100-Edit-One-Request section.                                  
041500 aa100-Edit-One-Request-Para.                                     
041600     move "Y"                      to W100-Valid.                 
041700     move spaces                   to Rs-Error-Msg.               
041800     move Rq-Quantity               to W100-Quantity.             
041900     if   W100-Quantity = 0                                       
042000          move 1                   to W100-Quantity.              
042100     perform aa110-Normalize-Agreement.                           
042200     if   W100-Req-Is-Valid                                       
042300          perform aa120-Resolve-Hs-Code.                          
042400     if   W100-Req-Is-Valid and not RW-Legacy-Mode-On             
042500          perform aa130-Validate-Numerics.                        
042600     if   W100-Req-Is-Valid and not RW-Legacy-Mode-On             
042700          perform aa140-Validate-Eff-Date.                        
042800     if   W100-Req-Is-Valid                                       
042900          perform aa150-Resolve-Countries.                        
043000     if   W100-Req-Is-Valid                                       
043100          perform aa160-Select-Rate-And-Tax.                      
043200     if   W100-Req-Is-Valid                                       
043300          perform aa170-Compute-Result.                           
043400 aa100-Exit.                                                      
043500     exit.                                                        
043600*                                                                 
043700 aa110-Normalize-Agreement section.                               
043800 aa110-Normalize-Agreement-Para.                                  
043900     move Rq-Agreement             to W100-Agreement.             
044000     move W100-Agreement           to W100-Upper-Work (1:10).     
044100     perform zz010-Upper-Case.                                    
044200     move W100-Upper-Work (1:10)   to W100-Agreement.             
044300     if   W100-Agreement = spaces                                 
044400          move "N"                 to W100-Valid                  
044500          move Rw-Msg-Agreement-Reqd                              
044600                                    to Rs-Error-Msg.              
044700 aa110-Exit.                                                      
044800     exit.                                                        
044900*                                                                 
045000 aa120-Resolve-Hs-Code section.                                   
045100 aa120-Resolve-Hs-Code-Para.                                      
045200     move spaces                   to W100-Hs-Code.               
045300     if   Rq-Hs-Code not = spaces                                 
045400          perform zz020-Compress-Hs-Code                          
045500          if   W100-Hs-Code = spaces                              
045600                move "N"            to W100-Valid                 
045700                move Rw-Msg-Hs-No-Match to Rs-Error-Msg           
045800          else                                                    
045900             if   W100-Hs-Ix not = 6                              
046000                   move "N"         to W100-Valid                 
046100                   move Rw-Msg-Hs-Not-6 to Rs-Error-Msg           
046200             end-if                                               
046300          end-if                                                  
046400     else                                                         
046500          perform zz030-Match-Hs-Description                      
046600          if   W100-Hs-Code = spaces                              
046700               move "N"             to W100-Valid                 
046800               move Rw-Msg-Hs-No-Match to Rs-Error-Msg            
046900          end-if                                                  
047000     end-if.                                                      
047100 aa120-Exit.                                                      
047200     exit.                                                        
047300*                                                                 
047400 aa130-Validate-Numerics section.                                 
047500 aa130-Validate-Numerics-Para.                                    
047600     if   Rq-Goods-Value = 0                                      
047700          move "N"                 to W100-Valid                  
047800          move Rw-Msg-Goods-Value-Reqd                            
047900                                    to Rs-Error-Msg               
048000     else                                                         
048100          if Rq-Goods-Value < 0 or Rq-Freight < 0                 
048200             or Rq-Insurance < 0 or Rq-Quantity < 0               
048300             move "N"              to W100-Valid                  
048400             move Rw-Msg-Numeric-Negative                         
048500                                    to Rs-Error-Msg.              
048600 aa130-Exit.                                                      
048700     exit.                                                        
048800*                                                                 
048900 aa140-Validate-Eff-Date section.                                 
049000 aa140-Validate-Eff-Date-Para.                                    
049100     move Rq-Effective-Date        to Dvp-Date-In.                
049200     call "rw004" using RW-Date-Check-Parms.                      
049300     if   not Dvp-Date-Is-Valid                                   
049400          move "N"                 to W100-Valid                  
049500          move Rw-Msg-Eff-Date-Bad to Rs-Error-Msg.               
049600 aa140-Exit.                                                      
049700     exit.                                                        
049800*                                                                 
049900 aa150-Resolve-Countries section.                                 
050000 aa150-Resolve-Countries-Para.                                    
050100     move 0                        to W100-Exporter-Id.           
050200     move 0                        to W100-Importer-Id.           
050300     move Rq-Exporter              to W100-Country-In.            
050400     perform zz040-Resolve-Country.                               
050500     move W100-Country-Out-Id      to W100-Exporter-Id.           
050600     move Rq-Importer              to W100-Country-In.            
050700     perform zz040-Resolve-Country.                               
050800     move W100-Country-Out-Id      to W100-Importer-Id.           
050900     if   W100-Exporter-Id = 0 or W100-Importer-Id = 0            
051000          move "N"                 to W100-Valid                  
051100          move Rw-Msg-Country-Bad  to Rs-Error-Msg                
051200     else                                                         
051300          perform aa151-Find-Customs-Basis                        
051400                          thru aa151-Find-Customs-Basis-Exit      
051500              varying Cty-Tab-Ix from 1 by 1                      
051600              until Cty-Tab-Ix > Rw-Cty-Tab-Count.                
051700 aa150-Exit.                                                      
051800     exit.                                                        
051900*                                                                 
052000 aa151-Find-Customs-Basis section.                                
052100 aa151-Find-Customs-Basis-Para.                                   
052200     if   Cty-Tab-Id (Cty-Tab-Ix) = W100-Importer-Id              
052300          move Cty-Tab-Basis (Cty-Tab-Ix)                         
052400                              to W100-Customs-Basis.              
052500 aa151-Find-Customs-Basis-Exit.                                   
052600     exit.                                                        
052700*                                                                 
052800 aa160-Select-Rate-And-Tax section.                               
052900 aa160-Select-Rate-And-Tax-Para.                                  
053000     move 0                        to W100-Hs-Code-Id.            
053100     move 0                        to W100-Agreement-Id.          
053200     perform aa161-Match-Hs-Code-Id thru                          
053300         aa161-Match-Hs-Code-Id-Exit                              
053400         varying Hsc-Tab-Ix from 1 by 1                           
053500         until Hsc-Tab-Ix > Rw-Hsc-Tab-Count.                     
053600     perform aa162-Match-Agreement-Id thru                        
053700         aa162-Match-Agreement-Id-Exit                            
053800         varying Agr-Tab-Ix from 1 by 1                           
053900         until Agr-Tab-Ix > Rw-Agr-Tab-Count.                     
054000     move 0                        to W100-Best-Rate.             
054100     move 0                        to W100-Best-Valid-From.       
054200     perform aa163-Scan-Tariff-Table thru                         
054300         aa163-Scan-Tariff-Table-Exit                             
054400         varying Trf-Tab-Ix from 1 by 1                           
054500         until Trf-Tab-Ix > Rw-Trf-Tab-Count.                     
054600     if   W100-Best-Valid-From = 0                                
054700          move "N"                 to W100-Valid                  
054800          move Rw-Msg-No-Tariff    to Rs-Error-Msg                
054900     else                                                         
055000          move 0                   to W100-Best-Tax-From          
055100          perform aa164-Scan-Tax-Table thru                       
055200              aa164-Scan-Tax-Table-Exit                           
055300              varying Tax-Tab-Ix from 1 by 1                      
055400              until Tax-Tab-Ix > Rw-Tax-Tab-Count                 
055500          if   W100-Best-Tax-From = 0                             
055600               move "N"            to W100-Valid                  
055700               move Rw-Msg-No-Tax  to Rs-Error-Msg                
055800          end-if                                                  
055900     end-if.                                                      
056000 aa160-Exit.                                                      
056100     exit.                                                        
056200*                                                                 
056300 aa161-Match-Hs-Code-Id section.                                  
056400 aa161-Match-Hs-Code-Id-Para.                                     
056500     if   Hsc-Tab-Code (Hsc-Tab-Ix) = W100-Hs-Code (1:6)          
056600          move Hsc-Tab-Id (Hsc-Tab-Ix)                            
056700                              to W100-Hs-Code-Id.                 
056800 aa161-Match-Hs-Code-Id-Exit.                                     
056900     exit.                                                        
057000*                                                                 
057100 aa162-Match-Agreement-Id section.                                
057200 aa162-Match-Agreement-Id-Para.                                   
057300     if   Agr-Tab-Code (Agr-Tab-Ix) = W100-Agreement              
057400          move Agr-Tab-Id (Agr-Tab-Ix)                            
057500                              to W100-Agreement-Id.               
057600 aa162-Match-Agreement-Id-Exit.                                   
057700     exit.                                                        
057800*                                                                 
057900 aa163-Scan-Tariff-Table section.                                 
058000 aa163-Scan-Tariff-Table-Para.                                    
058100     if   Trf-Tab-Exporter-Id (Trf-Tab-Ix)  = W100-Exporter-Id    
058200          and Trf-Tab-Importer-Id (Trf-Tab-Ix)  = W100-Importer-Id
058300          and Trf-Tab-Hs-Code-Id (Trf-Tab-Ix)   = W100-Hs-Code-Id 
058400          and Trf-Tab-Agreement-Id (Trf-Tab-Ix) =                 
058500              W100-Agreement-Id                                   
058600          perform zz050-Test-Tariff-Candidate.                    
058700 aa163-Scan-Tariff-Table-Exit.                                    
058800     exit.                                                        
058900*                                                                 
059000 aa164-Scan-Tax-Table section.                                    
059100 aa164-Scan-Tax-Table-Para.                                       
059200     if   Tax-Tab-Country-Id (Tax-Tab-Ix) = W100-Importer-Id      
059300          perform zz060-Test-Tax-Candidate.                       
059400 aa164-Scan-Tax-Table-Exit.                                       
059500     exit.                                                        
059600*                                                                 
059700 aa170-Compute-Result section.                                    
059800 aa170-Compute-Result-Para.                                       
059900     compute W100-Goods = Rq-Goods-Value * W100-Quantity.         
060000     if   W100-Customs-Basis = "CIF"                              
060100          compute W100-Customs-Value =                            
060200               W100-Goods + Rq-Freight + Rq-Insurance             
060300     else                                                         
060400          move W100-Goods           to W100-Customs-Value.        
060500     compute W100-Duty =                                          
060600          W100-Customs-Value * W100-Best-Rate / 100.              
060700     compute W100-Tax =                                           
060800          (W100-Customs-Value + W100-Duty) * W100-Best-Tax-Rate / 
060900              100.                                                
061000     if   RW-Legacy-Mode-On                                       
061100          compute W100-Total-Cost =                               
061200               W100-Customs-Value + W100-Duty + W100-Tax          
061300     else                                                         
061400          compute W100-Total-Cost rounded =                       
061500               W100-Customs-Value + W100-Duty + W100-Tax.         
061600     add  1                         to W100-Ok-Count.             
061700     add  W100-Customs-Value        to W100-Tot-Customs-Value.    
061800     add  W100-Duty                 to W100-Tot-Duty.             
061900     add  W100-Tax                  to W100-Tot-Tax.              
062000     add  W100-Total-Cost           to W100-Tot-Landed-Cost.      
062100     move "Y"                       to Rs-Ok.                     
062200     move W100-Hs-Code              to Rs-Hs-Code.                
062300     move W100-Agreement            to Rs-Agreement.              
062400     move W100-Customs-Basis        to Rs-Customs-Basis.          
062500     move W100-Best-Rate            to Rs-Rate-Pct.               
062600     move W100-Customs-Value        to Rs-Customs-Value.          
062700     move W100-Duty                 to Rs-Duty.                   
062800     move W100-Best-Tax-Rate        to Rs-Tax-Rate-Pct.           
062850     move W100-Best-Tax-Type        to Rs-Tax-Type.               
062900     move W100-Tax                  to Rs-Tax.                    
063000     move W100-Quantity             to Rs-Quantity.               
063100     move W100-Total-Cost           to Rs-Total-Cost.             
063200     perform aa171-Find-Country-Codes thru                        
063300         aa171-Find-Country-Codes-Exit                            
063400         varying Cty-Tab-Ix from 1 by 1                           
063500         until Cty-Tab-Ix > Rw-Cty-Tab-Count.                     
063600 aa170-Exit.                                                      
063700     exit.                                                        
063800*                                                                 
063900 aa171-Find-Country-Codes section.                                
064000 aa171-Find-Country-Codes-Para.                                   
064100     if   Cty-Tab-Id (Cty-Tab-Ix) = W100-Exporter-Id              
064200          move Cty-Tab-Code (Cty-Tab-Ix) to Rs-Exporter-Code.     
064300     if   Cty-Tab-Id (Cty-Tab-Ix) = W100-Importer-Id              
064400          move Cty-Tab-Code (Cty-Tab-Ix) to Rs-Importer-Code.     
064500 aa171-Find-Country-Codes-Exit.                                   
064600     exit.                                                        
064700*                                                                 
064800 aa180-Write-Result section.                                      
064900 aa180-Write-Result-Para.                                         
065000     if   not W100-Req-Is-Valid                                   
065100          move "N"                 to Rs-Ok                       
065200          add  1                   to W100-Err-Count              
065300     end-if.                                                      
065400     write RW-Calc-Result-Record.                                 
065500 aa180-Exit.                                                      
065600     exit.                                                        
065700*                                                                 
065800 aa090-Print-Summary section.                                     
065900 aa090-Print-Summary-Para.                                        
066000     move spaces                   to RW-Print-Line.
066100     move "RATEWISE LANDED-COST CALCULATION RUN SUMMARY"
066200                                    to RW-Print-Line (1:46).
066300     write RW-Print-Line.
066350     move spaces                   to RW-Print-Line.
066360     move Prog-Name                to RW-Print-Line (1:14).
066370     write RW-Print-Line.
066400     move spaces                   to RW-Print-Line.
066500     write RW-Print-Line.
066600     move W100-Req-Count            to W100-Print-Count.          
066700     move spaces                   to RW-Print-Line.              
066800     string "REQUESTS READ      : " delimited by size             
066900            W100-Print-Count       delimited by size              
067000            into RW-Print-Line.                                   
067100     write RW-Print-Line.                                         
067200     move W100-Ok-Count             to W100-Print-Count.          
067300     move spaces                   to RW-Print-Line.              
067400     string "REQUESTS OK        : " delimited by size             
067500            W100-Print-Count       delimited by size              
067600            into RW-Print-Line.                                   
067700     write RW-Print-Line.                                         
067800     move W100-Err-Count            to W100-Print-Count.          
067900     move spaces                   to RW-Print-Line.              
068000     string "REQUESTS IN ERROR  : " delimited by size             
068100            W100-Print-Count       delimited by size              
068200            into RW-Print-Line.                                   
068300     write RW-Print-Line.                                         
068400     move spaces                   to RW-Print-Line.              
068500     write RW-Print-Line.                                         
068600     move W100-Tot-Customs-Value    to W100-Print-Amount.         
068700     move spaces                   to RW-Print-Line.              
068800     string "TOTAL CUSTOMS VALUE: " delimited by size             
068900            W100-Print-Amount      delimited by size              
069000            into RW-Print-Line.                                   
069100     write RW-Print-Line.                                         
069200     move W100-Tot-Duty             to W100-Print-Amount.         
069300     move spaces                   to RW-Print-Line.              
069400     string "TOTAL DUTY         : " delimited by size             
069500            W100-Print-Amount      delimited by size              
069600            into RW-Print-Line.                                   
069700     write RW-Print-Line.                                         
069800     move W100-Tot-Tax               to W100-Print-Amount.        
069900     move spaces                   to RW-Print-Line.              
070000     string "TOTAL TAX          : " delimited by size             
070100            W100-Print-Amount      delimited by size              
070200            into RW-Print-Line.                                   
070300     write RW-Print-Line.                                         
070400     move W100-Tot-Landed-Cost      to W100-Print-Amount.         
070500     move spaces                   to RW-Print-Line.              
070600     string "TOTAL LANDED COST  : " delimited by size             
070700            W100-Print-Amount      delimited by size              
070800            into RW-Print-Line.                                   
070900     write RW-Print-Line.                                         
071000 aa090-Exit.                                                      
071100     exit.                                                        
071200*                                                                 
071300 aa099-Close-Files section.                                       
071400 aa099-Close-Files-Para.                                          
071500     close   RW-Country-File.                                     
071600     close   RW-Hs-Code-File.                                     
071700     close   RW-Agreement-File.                                   
071800     close   RW-Tariff-Rate-File.                                 
071900     close   RW-Tax-Rule-File.                                    
072000     close   RW-Calc-Request-File.                                
072100     close   RW-Calc-Result-File.                                 
072200     close   RW-Print-File.                                       
072300 aa099-Exit.                                                      
072400     exit.                                                        
072500*                                                                 
072600 zz010-Upper-Case section.                                        
072700 zz010-Upper-Case-Para.                                           
072800     inspect W100-Upper-Work converting                           
072900         "abcdefghijklmnopqrstuvwxyz"                             
073000         to    "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                      
073100 zz010-Exit.                                                      
073200     exit.                                                        
073300*                                                                 
073400 zz020-Compress-Hs-Code section.                                  
073500 zz020-Compress-Hs-Code-Para.                                     
073600     move 0                        to W100-Hs-Ix.                 
073700     move Rq-Hs-Code               to W100-Upper-Work (1:6).      
073800     perform zz010-Upper-Case.                                    
073900     move spaces                   to W100-Hs-Code.               
074000     perform zz021-Compress-One-Char thru                         
074100         zz021-Compress-One-Char-Exit                             
074200         varying W100-Desc-Ix from 1 by 1                         
074300         until W100-Desc-Ix > 6.                                  
074400 zz020-Exit.                                                      
074500     exit.                                                        
074600*                                                                 
074700 zz021-Compress-One-Char section.                                 
074800 zz021-Compress-One-Char-Para.                                    
074900     if   W100-Upper-Work (W100-Desc-Ix:1) not = space            
075000          add 1                   to W100-Hs-Ix                   
075100          move W100-Upper-Work (W100-Desc-Ix:1)                   
075200                              to W100-Hs-Code (W100-Hs-Ix:1).     
075300 zz021-Compress-One-Char-Exit.                                    
075400     exit.                                                        
075500*                                                                 
075600 zz030-Match-Hs-Description section.                              
075700 zz030-Match-Hs-Description-Para.                                 
075800     move 0                        to W100-Best-Desc-Len.         
075900     move spaces                   to W100-Hs-Code.               
076000     move spaces                   to W100-Upper-Target.          
076100     move Rq-Prod-Desc             to W100-Upper-Target (1:60).   
076200     move W100-Upper-Target        to W100-Upper-Work.            
076300     perform zz010-Upper-Case.                                    
076400     move W100-Upper-Work          to W100-Upper-Target.          
076500     move 0                        to W100-Target-Len.            
076600     perform zz031-Scan-Target-Len thru zz031-Scan-Target-Len-Exit
076700         varying W100-Desc-Ix from 1 by 1                         
076800         until W100-Desc-Ix > 60.                                 
076900     if   W100-Target-Len = 0                                     
077000          go to zz030-Exit.                                       
077100     perform zz032-Scan-Exact-Match thru                          
077200         zz032-Scan-Exact-Match-Exit                              
077300         varying Hsc-Tab-Ix from 1 by 1                           
077400         until Hsc-Tab-Ix > Rw-Hsc-Tab-Count.                     
077500     if   W100-Hs-Code = spaces                                   
077600          perform zz033-Scan-Best-Fit thru                        
077700              zz033-Scan-Best-Fit-Exit                            
077800              varying Hsc-Tab-Ix from 1 by 1                      
077900              until Hsc-Tab-Ix > Rw-Hsc-Tab-Count.                
078000 zz030-Exit.                                                      
078100     exit.                                                        
078200*                                                                 
078300 zz031-Scan-Target-Len section.                                   
078400 zz031-Scan-Target-Len-Para.                                      
078500     if   W100-Upper-Target (W100-Desc-Ix:1) not = space          
078600          move W100-Desc-Ix        to W100-Target-Len.            
078700 zz031-Scan-Target-Len-Exit.                                      
078800     exit.                                                        
078900*                                                                 
079000 zz032-Scan-Exact-Match section.                                  
079100 zz032-Scan-Exact-Match-Para.                                     
079200     move spaces                   to W100-Upper-Work.            
079300     move Hsc-Tab-Desc (Hsc-Tab-Ix) to W100-Upper-Work (1:60).    
079400     perform zz010-Upper-Case.                                    
079500     if   W100-Upper-Work (1:60) = W100-Upper-Target (1:60)       
079600          move Hsc-Tab-Code (Hsc-Tab-Ix) to W100-Hs-Code          
079700          move 99                  to W100-Best-Desc-Len.         
079800 zz032-Scan-Exact-Match-Exit.                                     
079900     exit.                                                        
080000*                                                                 
080100 zz033-Scan-Best-Fit section.                                     
080200 zz033-Scan-Best-Fit-Para.                                        
080300     move spaces                   to W100-Upper-Work.            
080400     move Hsc-Tab-Desc (Hsc-Tab-Ix) to W100-Upper-Work (1:60).    
080500     perform zz010-Upper-Case.                                    
080600     move 0                        to W100-Desc-Len.              
080700     perform zz034-Scan-Desc-Len thru zz034-Scan-Desc-Len-Exit    
080800         varying W100-Desc-Ix from 1 by 1                         
080900         until W100-Desc-Ix > 60.                                 
081000     if   W100-Desc-Len >= W100-Target-Len                        
081100          and (W100-Best-Desc-Len = 0                             
081200               or W100-Desc-Len < W100-Best-Desc-Len)             
081300          perform zz035-Test-Substring                            
081400          if   W100-Hs-Code-Found                                 
081500               move W100-Desc-Len  to W100-Best-Desc-Len          
081600               move Hsc-Tab-Code (Hsc-Tab-Ix) to W100-Hs-Code     
081700          end-if.                                                 
081800 zz033-Scan-Best-Fit-Exit.                                        
081900     exit.                                                        
082000*                                                                 
082100 zz034-Scan-Desc-Len section.                                     
082200 zz034-Scan-Desc-Len-Para.                                        
082300     if   W100-Upper-Work (W100-Desc-Ix:1) not = space            
082400          move W100-Desc-Ix        to W100-Desc-Len.              
082500 zz034-Scan-Desc-Len-Exit.                                        
082600     exit.                                                        
082700*                                                                 
082800 zz035-Test-Substring section.                                    
082900 zz035-Test-Substring-Para.                                       
083000     move "N"                      to W100-Hs-Code-Found-Sw.      
083100     move 1                        to W100-Scan-Pos.              
083200     perform zz036-Scan-One-Position thru                         
083300         zz036-Scan-One-Position-Exit                             
083400         until W100-Scan-Pos >                                    
083500                    (W100-Desc-Len - W100-Target-Len + 1)         
083600                or W100-Hs-Code-Found.                            
083700 zz035-Exit.                                                      
083800     exit.                                                        
083900*                                                                 
084000 zz036-Scan-One-Position section.                                 
084100 zz036-Scan-One-Position-Para.                                    
084200     if   W100-Upper-Work (W100-Scan-Pos:W100-Target-Len)         
084300          = W100-Upper-Target (1:W100-Target-Len)                 
084400          move "Y"                 to W100-Hs-Code-Found-Sw.      
084500     add  1                        to W100-Scan-Pos.              
084600 zz036-Scan-One-Position-Exit.                                    
084700     exit.                                                        
084800*                                                                 
084900 zz040-Resolve-Country section.                                   
085000 zz040-Resolve-Country-Para.                                      
085100     move spaces                   to W100-Upper-Target.          
085200     move W100-Country-In (1:40)   to W100-Upper-Work (1:40).     
085300     perform zz010-Upper-Case.                                    
085400     move W100-Upper-Work (1:40)   to W100-Upper-Target (1:40).   
085500     move 0                        to W100-Country-Out-Id.        
085600     if   W100-Country-In (3:38) = spaces                         
085700          and W100-Country-In (1:2) not = spaces                  
085800          perform zz041-Match-Country-Code                        
085900                          thru zz041-Match-Country-Code-Exit      
086000              varying Cty-Tab-Ix from 1 by 1                      
086100              until Cty-Tab-Ix > Rw-Cty-Tab-Count                 
086200     else                                                         
086300          perform zz042-Match-Country-Name                        
086400                          thru zz042-Match-Country-Name-Exit      
086500              varying Cty-Tab-Ix from 1 by 1                      
086600              until Cty-Tab-Ix > Rw-Cty-Tab-Count.                
086700 zz040-Exit.                                                      
086800     exit.                                                        
086900*                                                                 
087000 zz041-Match-Country-Code section.                                
087100 zz041-Match-Country-Code-Para.                                   
087200     if   Cty-Tab-Code (Cty-Tab-Ix) = W100-Upper-Target (1:2)     
087300          move Cty-Tab-Id (Cty-Tab-Ix)                            
087400                              to W100-Country-Out-Id.             
087500 zz041-Match-Country-Code-Exit.                                   
087600     exit.                                                        
087700*                                                                 
087800 zz042-Match-Country-Name section.                                
087900 zz042-Match-Country-Name-Para.                                   
088000     move spaces                   to W100-Upper-Work.            
088100     move Cty-Tab-Name (Cty-Tab-Ix) to W100-Upper-Work (1:40).    
088200     perform zz010-Upper-Case.                                    
088300     if   Cty-Tab-Name (Cty-Tab-Ix) not = spaces                  
088400          and W100-Upper-Work (1:40) = W100-Upper-Target (1:40)   
088500          move Cty-Tab-Id (Cty-Tab-Ix)                            
088600                              to W100-Country-Out-Id.             
088700 zz042-Match-Country-Name-Exit.                                   
088800     exit.                                                        
088900*                                                                 
089000 zz050-Test-Tariff-Candidate section.                             
089100 zz050-Test-Tariff-Candidate-Para.                                
089200     if   RW-Legacy-Mode-On                                       
089300          if Trf-Tab-Valid-To (Trf-Tab-Ix) >= W100-Run-Date       
089400             and Trf-Tab-Valid-From (Trf-Tab-Ix) >                
089500                 W100-Best-Valid-From                             
089600             move Trf-Tab-Valid-From (Trf-Tab-Ix)                 
089700                              to W100-Best-Valid-From             
089800             move Trf-Tab-Rate-Pct (Trf-Tab-Ix)                   
089900                              to W100-Best-Rate                   
090000          end-if                                                  
090100     else                                                         
090200          if Trf-Tab-Valid-From (Trf-Tab-Ix) <= Rq-Effective-Date 
090300             and Trf-Tab-Valid-To (Trf-Tab-Ix) >=                 
090400                 Rq-Effective-Date                                
090500             if W100-Best-Valid-From = 0                          
090600                or Trf-Tab-Rate-Pct (Trf-Tab-Ix) < W100-Best-Rate 
090700                move Trf-Tab-Rate-Pct (Trf-Tab-Ix)                
090800                                  to W100-Best-Rate               
090900                move Trf-Tab-Valid-From (Trf-Tab-Ix)              
091000                                  to W100-Best-Valid-From         
091100             end-if                                               
091200          end-if                                                  
091300     end-if.                                                      
091400 zz050-Exit.                                                      
091500     exit.                                                        
091600*                                                                 
091700 zz060-Test-Tax-Candidate section.                                
091800 zz060-Test-Tax-Candidate-Para.                                   
091900     if   RW-Legacy-Mode-On                                       
092000          if Tax-Tab-Valid-To (Tax-Tab-Ix) >= W100-Run-Date       
092100             and Tax-Tab-Valid-From (Tax-Tab-Ix) >                
092200                 W100-Best-Tax-From                               
092300             move Tax-Tab-Valid-From (Tax-Tab-Ix)                 
092400                              to W100-Best-Tax-From               
092500             move Tax-Tab-Rate-Pct (Tax-Tab-Ix)                   
092600                              to W100-Best-Tax-Rate               
092650             move Tax-Tab-Type (Tax-Tab-Ix)                       
092660                              to W100-Best-Tax-Type               
092700          end-if                                                  
092800     else                                                         
092900          if Tax-Tab-Valid-From (Tax-Tab-Ix) <= Rq-Effective-Date 
093000             and Tax-Tab-Valid-To (Tax-Tab-Ix) >=                 
093100                 Rq-Effective-Date                                
093200             if Tax-Tab-Valid-From (Tax-Tab-Ix) >                 
093300                W100-Best-Tax-From                                
093400                move Tax-Tab-Valid-From (Tax-Tab-Ix)              
093500                                  to W100-Best-Tax-From           
093600                move Tax-Tab-Rate-Pct (Tax-Tab-Ix)                
093700                                  to W100-Best-Tax-Rate           
093750                move Tax-Tab-Type (Tax-Tab-Ix)                    
093760                                  to W100-Best-Tax-Type           
093800             end-if                                               
093900          end-if                                                  
094000     end-if.                                                      
094100 zz060-Exit.                                                      
094200     exit.                                                        
