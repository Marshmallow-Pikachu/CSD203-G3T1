000100***************************************************************** 
000200*                                                                *
000300*           RateWise Tariff Lookup, Listing and Dashboard       * 
000400*                                                                *
000500*     Answers the query side of the tariff service: finds the   * 
000600*     one applicable tariff row for a lane, walks every current * 
000700*     lane (optionally narrowed by exporter/importer/agreement),* 
000800*     and prints the joined dashboard with a break on exporter. * 
000900*                                                                *
001000***************************************************************** 
001100*                                                                 
001200 identification division.                                         
001300*====================================                             
001400*                                                                 
001500 program-id.         rw200.                                       
001600*                                                                 
001700*    Author.             V B Coen.                                
001800*                                                                 
001900*    Installation.       RateWise Systems Unit, Northgate House.  
002000*                                                                 
002100*    Date-Written.       14/03/1989.                              
002200*                                                                 
002300*    Date-Compiled.                                               
002400*                                                                 
002500*    Security.           RateWise Tariff & Landed-Cost Suite.     
002600*                        Unpublished - all rights reserved.       
002700*                                                                 
002800*    Remarks.            Loads the same five reference/rate tables
002900*                        as rw100, then answers the lookup and    
003000*                        listing side of the service:             
003100*                                                                 
003200*                        Single lookup (bb010) - given one lane's 
003300*                        exporter/importer/HS-code/agreement ids, 
003400*                        finds the non-expired tariff row with the
003500*                        latest valid-from for that lane.         
003600*                                                                 
003700*                        Filtered list (bb020) - walks every lane 
003800*                        in the tariff master that is still valid 
003900*                        today, narrowed by exporter/importer/    
004000*                        agreement id when a filter is non-zero,  
004100*                        picking the bb010 answer for each lane so
004200*                        a lane with overlapping date windows is  
004300*                        never listed twice.                      
004400*                                                                 
004500*                        Dashboard report (bb030) - sorts the     
004600*                        filtered-list answer by exporter,        
004700*                        importer and HS code, 132 cols wide,     
004800*                        with a Report Writer control break on    
004900*                        exporter code and a grand total line.    
005000*                                                                 
005100***************************************************************** 
005200*                                                                 
005300* changes:                                                        
005400* 14/03/89 vbc - Created as the flat-rate listing report (the
005500*                list side of TARSKED).
005600* 19/07/93 vbc - Agreement code added as its own column after     
005700*                Sales asked for it on every print-out.           
005800* 08/09/98 vbc - Year 2000 readiness: run date now windowed off   
005900*                the 2-digit ACCEPT FROM DATE year, same as rw100.
006000* 09/11/25 vbc - Rebuilt for the RateWise conversion; single       RW-0019
006100*                lookup and filtered-list now share one candidate-
006200*                selection routine (bb010) so a lane is never     
006300*                listed twice when its tariff rows carry          
006400*                overlapping validity windows.                    
006500* 20/11/25 dlk - Dashboard print converted to Report Writer (RD    RW-0020
006600*                Tariff-Dashboard-Report) with a control break on 
006700*                exporter code and a SUM-clause grand total - see 
006800*                bb030 and the REPORT SECTION below.              
006900* 05/12/25 vbc - Every table load/scan loop split out into its     RW-0021
007000*                own paragraph and driven by PERFORM ... THRU ... 
007100*                VARYING/UNTIL, matching the restructuring done   
007200*                in rw100.                                        
007210* 07/12/25 vbc - Tariff table entry now also carries the row id   RW-0022
007220*                (Trf-Tab-Id) so rw300 maintenance can rewrite
007230*                the master with the ids it read in.
007240* 07/12/25 vbc - ...and the source-ref, same reason.              RW-0023
007250* 10/08/26 dlk - Added Prog-Name 77-item, sourced into the        RW-0031
007260*                dashboard's second heading line, so the build
007270*                is readable off the printed report.
007300*
007400 environment division.                                            
007500*====================================                             
007600 copy "envdiv.cob".                                               
007700*                                                                 
007800 input-output section.                                            
007900 file-control.                                                    
008000     copy "selrwctry.cob".                                        
008100     copy "selrwhsc.cob".                                         
008200     copy "selrwagr.cob".                                         
008300     copy "selrwtrf.cob".                                         
008400     copy "selrwtax.cob".                                         
008500     copy "selrwprt.cob".                                         
008600*                                                                 
008700 data division.                                                   
008800 file section.                                                    
008900     copy "fdrwctry.cob".                                         
009000     copy "fdrwhsc.cob".                                          
009100     copy "fdrwagr.cob".                                          
009200     copy "fdrwtrf.cob".                                          
009300     copy "fdrwtax.cob".                                          
009400*                                                                 
009500 fd  RW-Print-File                                                
009600     report is Tariff-Dashboard-Report.                           
009700*                                                                 
009800 report section.                                                  
009900*                                                                 
010000 rd  Tariff-Dashboard-Report                                      
010100     controls are final, Rwd-Exporter-Code                        
010200     page limit 55 lines                                          
010300     heading 1                                                    
010400     first detail 4                                               
010500     last detail 50                                               
010600     footing 52.                                                  
010700*                                                                 
010800 01  Rwd-Page-Heading        type page heading.                   
010900     03  line 1.
011000         05  col   1  pic x(38)
011100                   value "RATEWISE TARIFF DASHBOARD - ALL LANES".
011200         05  col 122  pic x(5)   value "PAGE ".
011300         05  col 127  pic zz9    source page-counter.
011350     03  line 2.
011360         05  col   1  pic x(14)   source Prog-Name.
011400     03  line 3.
011500         05  col   1  pic x(2)   value "EX".                      
011600         05  col   5  pic x(13)  value "EXPORTER NAME".           
011700         05  col  35  pic x(2)   value "IM".                      
011800         05  col  39  pic x(13)  value "IMPORTER NAME".           
011900         05  col  69  pic x(3)   value "BAS".                     
012000         05  col  73  pic x(4)   value "TAX ".                    
012100         05  col  78  pic x(9)   value "AGREEMENT".               
012200         05  col  89  pic x(6)   value "HS CDE".                  
012300         05  col  97  pic x(11)  value "DESCRIPTION".             
012400         05  col 118  pic x(6)   value "RATE %".                  
012500         05  col 124  pic x(8)   value "VALIDFRM".                
012600*                                                                 
012700 01  Rwd-Detail               type detail.                        
012800     03  line + 1.                                                
012900         05  col   1  pic x(2)       source Rwd-Exporter-Code.    
013000         05  col   5  pic x(30)      source Rwd-Exporter-Name.    
013100         05  col  35  pic x(2)       source Rwd-Importer-Code.    
013200         05  col  39  pic x(30)      source Rwd-Importer-Name.    
013300         05  col  69  pic x(3)       source Rwd-Customs-Basis.    
013400         05  col  73  pic x(4)       source Rwd-Tax-Type.         
013500         05  col  78  pic x(10)      source Rwd-Agreement-Code.   
013600         05  col  89  pic x(6)       source Rwd-Hs-Code.          
013700         05  col  97  pic x(20)      source Rwd-Hs-Desc-Short.    
013800         05  col 118  pic zz9.99     source Rwd-Rate-Pct.         
013900         05  col 124  pic 9(8)       source Rwd-Valid-From.       
014000*                                                                 
014100 01  Rwd-Exporter-Footing                                         
014200              type control footing Rwd-Exporter-Code.             
014300     03  line + 1.                                                
014400         05  col   1  pic x(24) value "LANES FOR THIS EXPORTER:". 
014500         05  col  26  pic zzz9  sum 1.                            
014600*                                                                 
014700 01  Rwd-Final-Footing        type control footing final.         
014800     03  line + 2.                                                
014900         05  col   1  pic x(24) value "TOTAL TARIFF LANES LISTED".
015000         05  col  26  pic zzzz9 sum 1.                            
015100*                                                                 
015200 working-storage section.
015210 77  Prog-Name                 pic x(14) value
015220     "RW200 (1.0.00)".
015300*
015400 01  W200-File-Status.                                        
015500     03  RW-Cty-Status             pic x(2).                      
015600     03  RW-Hsc-Status             pic x(2).                      
015700     03  RW-Agr-Status             pic x(2).                      
015800     03  RW-Trf-Status             pic x(2).                      
015900     03  RW-Tax-Status             pic x(2).                      
016000     03  RW-Prt-Status             pic x(2).                      
016100     03  FILLER                    pic x(4).                      
016200*                                                                 
016300 01  W200-Run-Control.                                            
016400     03  W200-Run-YYMMDD           pic 9(6).                      
016500     03  W200-Run-Date             pic 9(8).                      
016600     03  FILLER                    pic x(2).                      
016700 01  W200-Run-Date-View redefines W200-Run-Control.               
016800     03  FILLER                    pic x(6).                      
016900     03  W200-Run-CCYY             pic 9(4).                      
017000     03  W200-Run-MM               pic 9(2).                      
017100     03  W200-Run-DD               pic 9(2).                      
017200     03  FILLER                    pic x(2).                      
017300*                                                                 
017400 01  W200-Lookup-Criteria.                                        
017500     03  W200-Lk-Exporter-Id       pic 9(4).                      
017600     03  W200-Lk-Importer-Id       pic 9(4).                      
017700     03  W200-Lk-Hs-Code-Id        pic 9(4).                      
017800     03  W200-Lk-Agreement-Id      pic 9(4).                      
017900     03  W200-Lk-Found-Ix          pic 9(4)      comp.            
018000     03  W200-Lk-Best-From         pic 9(8).                      
018100     03  W200-Lk-Found-Sw          pic x(1).                      
018200         88  W200-Lk-Found              value "Y".                
018300     03  FILLER                    pic x(3).                      
018400*                                                                 
018500 01  W200-Filter-Ids.                                             
018600*                        Zero means "no filter" - both fields stay
018700*                        zero in this batch extract, since the    
018800*                        overnight schedule always runs the "every
018900*                        lane" case; the fields are kept so a     
019000*                        narrowed ad-hoc run can be added later   
019100*                        without touching the selection logic in  
019200*                        bb021.                                   
019300     03  W200-Filter-Exporter-Id   pic 9(4)      value 0.         
019400     03  W200-Filter-Importer-Id  pic 9(4)      value 0.          
019500     03  W200-Filter-Agreement-Id pic 9(4)      value 0.          
019600     03  FILLER                    pic x(4).                      
019700*                                                                 
019800 01  W200-Work-Ix.                                                
019900     03  W200-Scan-Ix              pic 9(4)      comp.            
020000     03  W200-Chk-Ix               pic 9(4)      comp.            
020100     03  W200-Join-Ix              pic 9(4)      comp.            
020200     03  W200-Res-Ix               pic 9(4)      comp.            
020300     03  W200-Sort-Ix              pic 9(4)      comp.            
020400     03  FILLER                    pic x(4).                      
020500*                                                                 
020600 01  W200-Sort-Work.                                              
020700     03  W200-Sort-Key-Work.                                      
020800         05  W200-Sort-Key-Exp     pic x(2).                      
020900         05  W200-Sort-Key-Imp     pic x(2).                      
021000         05  W200-Sort-Key-Hs      pic x(6).                      
021100     03  W200-Sort-Temp-Ix         pic 9(4)      comp.            
021200     03  W200-Sort-Temp-Key        pic x(10).                     
021300     03  W200-Swap-Sw              pic x(1).                      
021400         88  W200-Swap-Made             value "Y".                
021500     03  FILLER                    pic x(3).                      
021600*                                                                 
021700 01  W200-Dup-Work.                                               
021800     03  W200-Dup-Sw               pic x(1).                      
021900         88  W200-Dup-Found             value "Y".                
022000     03  FILLER                    pic x(3).                      
022100*                                                                 
022200 01  W200-Result-Table.                                           
022300     03  W200-Result-Count         pic 9(4)      comp.            
022400     03  FILLER                    pic x(4).                      
022500     03  W200-Result-Entry         occurs 6000 times              
022600                                    indexed by W200-Res-Tab-Ix.   
022700         05  W200-Res-Trf-Ix       pic 9(4)      comp.            
022800         05  W200-Res-Sort-Key     pic x(10).                     
022900         05  FILLER                pic x(2).                      
023000*                                                                 
023100 01  W200-Tax-Join-Work.                                          
023200     03  W200-Join-Exporter-Id     pic 9(4).                      
023300     03  W200-Join-Importer-Id     pic 9(4).                      
023400     03  W200-Tax-Best-From        pic 9(8).                      
023500     03  FILLER                    pic x(4).                      
023600*                                                                 
023700 01  W200-Detail-Line-Data.                                       
023800     03  Rwd-Exporter-Code         pic x(2).                      
023900     03  Rwd-Exporter-Name         pic x(30).                     
024000     03  Rwd-Importer-Code         pic x(2).                      
024100     03  Rwd-Importer-Name         pic x(30).                     
024200     03  Rwd-Customs-Basis         pic x(3).                      
024300     03  Rwd-Tax-Type              pic x(4).                      
024400     03  Rwd-Agreement-Code        pic x(10).                     
024500     03  Rwd-Hs-Code               pic x(6).                      
024600     03  Rwd-Hs-Desc-Short         pic x(20).                     
024700     03  Rwd-Rate-Pct              pic s9(3)v99.                  
024800     03  Rwd-Valid-From            pic 9(8).                      
024900     03  FILLER                    pic x(4).                      
025000*                                                                 
025100 01  W200-Date-Work.                                              
025200     03  W200-Date-CCYYMMDD        pic 9(8).                      
025300     03  W200-Date-CCYY-View redefines W200-Date-CCYYMMDD.        
025400         05  W200-Date-CCYY        pic 9(4).                      
025500         05  FILLER                pic x(4).                      
025600     03  W200-Date-MMDD-View redefines W200-Date-CCYYMMDD.        
025700         05  FILLER                pic x(4).                      
025800         05  W200-Date-MM          pic 9(2).                      
025900         05  W200-Date-DD          pic 9(2).                      
026000*                        Reserved for a trace/debug display of the
026100*                        row's valid-from date - not wired into   
026200*                        any paragraph yet.                       
026300*                                                                 
026400 copy "wsrwtab.cob".                                              
026500*                                                                 
026600 procedure division.                                              
026700*                                                                 
026800 aa000-Main section.                                              
026900 aa000-Main-Para.                                                 
027000     perform aa005-Open-Files.                                    
027100     perform aa010-Load-Countries.                                
027200     perform aa020-Load-Hs-Codes.                                 
027300     perform aa030-Load-Agreements.                               
027400     perform aa040-Load-Tariffs.                                  
027500     perform aa050-Load-Tax-Rules.                                
027600     perform bb020-Filtered-List.                                 
027700     perform bb040-Sort-Candidates.                               
027800     perform bb030-Dashboard-Report.                              
027900     perform aa099-Close-Files.                                   
028000     goback.                                                      
028100 aa000-Exit.                                                      
028200     exit.                                                        
028300*                                                                 
028400 aa005-Open-Files section.                                        
028500 aa005-Open-Files-Para.                                           
028600     accept  W200-Run-YYMMDD       from date.                     
028700     if      W200-Run-YYMMDD (1:2) < "50"                         
028800             move "20"             to W200-Run-CCYY (1:2)         
028900     else                                                         
029000             move "19"             to W200-Run-CCYY (1:2)         
029100     end-if.                                                      
029200     move    W200-Run-YYMMDD (1:2) to W200-Run-CCYY (3:2).        
029300     move    W200-Run-YYMMDD (3:2) to W200-Run-MM.                
029400     move    W200-Run-YYMMDD (5:2) to W200-Run-DD.                
029500     open    input  RW-Country-File.                              
029600     open    input  RW-Hs-Code-File.                              
029700     open    input  RW-Agreement-File.                            
029800     open    input  RW-Tariff-Rate-File.                          
029900     open    input  RW-Tax-Rule-File.                             
030000     open    output RW-Print-File.                                
030100 aa005-Exit.                                                      
030200     exit.                                                        
030300*                                                                 
030400 aa010-Load-Countries section.                                    
030500 aa010-Load-Countries-Para.                                       
030600     move 0                        to Rw-Cty-Tab-Count.           
030700     perform aa011-Load-Countries-Loop thru                       
030800         aa011-Load-Countries-Loop-Exit                           
030900         until RW-Cty-Status = "10".                              
031000 aa010-Exit.                                                      
031100     exit.                                                        
031200*                                                                 
031300 aa011-Load-Countries-Loop section.                               
031400 aa011-Load-Countries-Loop-Para.                                  
031500     read RW-Country-File                                         
031600         at end                                                   
031700             move "10"             to RW-Cty-Status               
031800         not at end                                               
031900             add 1                 to Rw-Cty-Tab-Count            
032000             move Cty-Id           to Cty-Tab-Id                  
032100                 (Rw-Cty-Tab-Count)                               
032200             move Cty-Code         to Cty-Tab-Code                
032300                 (Rw-Cty-Tab-Count)                               
032400             move Cty-Name         to Cty-Tab-Name                
032500                 (Rw-Cty-Tab-Count)                               
032600             move Cty-Customs-Basis                               
032700                               to Cty-Tab-Basis (Rw-Cty-Tab-Count)
032800     end-read.                                                    
032900 aa011-Load-Countries-Loop-Exit.                                  
033000     exit.                                                        
033100*                                                                 
033200 aa020-Load-Hs-Codes section.                                     
033300 aa020-Load-Hs-Codes-Para.                                        
033400     move 0                        to Rw-Hsc-Tab-Count.           
033500     perform aa021-Load-Hs-Codes-Loop thru                        
033600         aa021-Load-Hs-Codes-Loop-Exit                            
033700         until RW-Hsc-Status = "10".                              
033800 aa020-Exit.                                                      
033900     exit.                                                        
034000*                                                                 
034100 aa021-Load-Hs-Codes-Loop section.                                
034200 aa021-Load-Hs-Codes-Loop-Para.                                   
034300     read RW-Hs-Code-File                                         
034400         at end                                                   
034500             move "10"             to RW-Hsc-Status               
034600         not at end                                               
034700             add 1                 to Rw-Hsc-Tab-Count            
034800             move Hsc-Id           to Hsc-Tab-Id                  
034900                 (Rw-Hsc-Tab-Count)                               
035000             move Hsc-Code         to Hsc-Tab-Code                
035100                 (Rw-Hsc-Tab-Count)                               
035200             move Hsc-Desc         to Hsc-Tab-Desc                
035300                 (Rw-Hsc-Tab-Count)                               
035400     end-read.                                                    
035500 aa021-Load-Hs-Codes-Loop-Exit.                                   
035600     exit.                                                        
035700*                                                                 
035800 aa030-Load-Agreements section.                                   
035900 aa030-Load-Agreements-Para.                                      
036000     move 0                        to Rw-Agr-Tab-Count.           
036100     perform aa031-Load-Agreements-Loop thru                      
036200         aa031-Load-Agreements-Loop-Exit                          
036300         until RW-Agr-Status = "10".                              
036400 aa030-Exit.                                                      
036500     exit.                                                        
036600*                                                                 
036700 aa031-Load-Agreements-Loop section.                              
036800 aa031-Load-Agreements-Loop-Para.                                 
036900     read RW-Agreement-File                                       
037000         at end                                                   
037100             move "10"             to RW-Agr-Status               
037200         not at end                                               
037300             add 1                 to Rw-Agr-Tab-Count            
037400             move Agr-Id           to Agr-Tab-Id                  
037500                 (Rw-Agr-Tab-Count)                               
037600             move Agr-Code         to Agr-Tab-Code                
037700                 (Rw-Agr-Tab-Count)                               
037800             move Agr-Name         to Agr-Tab-Name                
037900                 (Rw-Agr-Tab-Count)                               
038000     end-read.                                                    
038100 aa031-Load-Agreements-Loop-Exit.                                 
038200     exit.                                                        
038300*                                                                 
038400 aa040-Load-Tariffs section.                                      
038500 aa040-Load-Tariffs-Para.                                         
038600     move 0                        to Rw-Trf-Tab-Count.           
038700     perform aa041-Load-Tariffs-Loop thru                         
038800         aa041-Load-Tariffs-Loop-Exit                             
038900         until RW-Trf-Status = "10".                              
039000 aa040-Exit.                                                      
039100     exit.                                                        
039200*                                                                 
039300 aa041-Load-Tariffs-Loop section.                                 
039400 aa041-Load-Tariffs-Loop-Para.                                    
039500     read RW-Tariff-Rate-File                                     
039600         at end                                                   
039700             move "10"             to RW-Trf-Status               
039800         not at end                                               
039900             add 1                 to Rw-Trf-Tab-Count            
039950             move Trf-Id           to Trf-Tab-Id
039960                              (Rw-Trf-Tab-Count)
040000             move Trf-Exporter-Id                                 
040100                          to Trf-Tab-Exporter-Id                  
040200                              (Rw-Trf-Tab-Count)                  
040300             move Trf-Importer-Id                                 
040400                          to Trf-Tab-Importer-Id                  
040500                              (Rw-Trf-Tab-Count)                  
040600             move Trf-Hs-Code-Id                                  
040700                          to Trf-Tab-Hs-Code-Id (Rw-Trf-Tab-Count)
040800             move Trf-Agreement-Id                                
040900                          to Trf-Tab-Agreement-Id                 
041000                              (Rw-Trf-Tab-Count)                  
041100             move Trf-Rate-Pct                                    
041200                          to Trf-Tab-Rate-Pct (Rw-Trf-Tab-Count)  
041300             move Trf-Valid-From                                  
041400                          to Trf-Tab-Valid-From (Rw-Trf-Tab-Count)
041500             if   Trf-Valid-To = 0                                
041600                  move 99991231                                   
041700                          to Trf-Tab-Valid-To (Rw-Trf-Tab-Count)  
041800             else                                                 
041900                  move Trf-Valid-To                               
042000                          to Trf-Tab-Valid-To (Rw-Trf-Tab-Count)  
042100             end-if                                               
042120             move Trf-Source-Ref
042140                          to Trf-Tab-Source-Ref
042160                              (Rw-Trf-Tab-Count)
042200     end-read.                                                    
042300 aa041-Load-Tariffs-Loop-Exit.                                    
042400     exit.                                                        
042500*                                                                 
042600 aa050-Load-Tax-Rules section.                                    
042700 aa050-Load-Tax-Rules-Para.                                       
042800     move 0                        to Rw-Tax-Tab-Count.           
042900     perform aa051-Load-Tax-Rules-Loop thru                       
043000         aa051-Load-Tax-Rules-Loop-Exit                           
043100         until RW-Tax-Status = "10".                              
043200 aa050-Exit.                                                      
043300     exit.                                                        
043400*                                                                 
043500 aa051-Load-Tax-Rules-Loop section.                               
043600 aa051-Load-Tax-Rules-Loop-Para.                                  
043700     read RW-Tax-Rule-File                                        
043800         at end                                                   
043900             move "10"             to RW-Tax-Status               
044000         not at end                                               
044100             add 1                 to Rw-Tax-Tab-Count            
044200             move Tax-Country-Id                                  
044300                          to Tax-Tab-Country-Id (Rw-Tax-Tab-Count)
044400             move Tax-Type                                        
044500                          to Tax-Tab-Type (Rw-Tax-Tab-Count)      
044600             move Tax-Rate-Pct                                    
044700                          to Tax-Tab-Rate-Pct (Rw-Tax-Tab-Count)  
044800             move Tax-Valid-From                                  
044900                          to Tax-Tab-Valid-From (Rw-Tax-Tab-Count)
045000             if   Tax-Valid-To = 0                                
045100                  move 99991231                                   
045200                          to Tax-Tab-Valid-To (Rw-Tax-Tab-Count)  
045300             else                                                 
045400                  move Tax-Valid-To                               
045500                          to Tax-Tab-Valid-To (Rw-Tax-Tab-Count)  
045600             end-if                                               
045700     end-read.                                                    
045800 aa051-Load-Tax-Rules-Loop-Exit.                                  
045900     exit.                                                        
046000*                                                                 
046100 aa099-Close-Files section.                                       
046200 aa099-Close-Files-Para.                                          
046300     close   RW-Country-File.                                     
046400     close   RW-Hs-Code-File.                                     
046500     close   RW-Agreement-File.                                   
046600     close   RW-Tariff-Rate-File.                                 
046700     close   RW-Tax-Rule-File.                                    
046800     close   RW-Print-File.                                       
046900 aa099-Exit.                                                      
047000     exit.                                                        
047100*                                                                 
047200 bb010-Single-Lookup section.                                     
047300 bb010-Single-Lookup-Para.                                        
047400     move 0                        to W200-Lk-Found-Ix.           
047500     move 0                        to W200-Lk-Best-From.          
047600     move "N"                      to W200-Lk-Found-Sw.           
047700     perform bb011-Test-Lookup-Candidate thru                     
047800         bb011-Test-Lookup-Candidate-Exit                         
047900         varying W200-Scan-Ix from 1 by 1                         
048000         until W200-Scan-Ix > Rw-Trf-Tab-Count.                   
048100     if   W200-Lk-Best-From not = 0                               
048200          move "Y"                 to W200-Lk-Found-Sw.           
048300 bb010-Exit.                                                      
048400     exit.                                                        
048500*                                                                 
048600 bb011-Test-Lookup-Candidate section.                             
048700 bb011-Test-Lookup-Candidate-Para.                                
048800     if   Trf-Tab-Exporter-Id (W200-Scan-Ix) =                    
048900              W200-Lk-Exporter-Id                                 
049000          and Trf-Tab-Importer-Id (W200-Scan-Ix) =                
049100              W200-Lk-Importer-Id                                 
049200          and Trf-Tab-Hs-Code-Id (W200-Scan-Ix)  =                
049300              W200-Lk-Hs-Code-Id                                  
049400          and Trf-Tab-Agreement-Id (W200-Scan-Ix) =               
049500              W200-Lk-Agreement-Id                                
049600          and Trf-Tab-Valid-To (W200-Scan-Ix) >= W200-Run-Date    
049700          and Trf-Tab-Valid-From (W200-Scan-Ix) >                 
049800              W200-Lk-Best-From                                   
049900          move Trf-Tab-Valid-From (W200-Scan-Ix)                  
050000                              to W200-Lk-Best-From                
050100          move W200-Scan-Ix        to W200-Lk-Found-Ix.           
050200 bb011-Test-Lookup-Candidate-Exit.                                
050300     exit.                                                        
050400*                                                                 
050500 bb020-Filtered-List section.                                     
050600 bb020-Filtered-List-Para.                                        
050700     move 0                        to W200-Result-Count.          
050800     perform bb021-Scan-Tariff-Row thru                           
050900         bb021-Scan-Tariff-Row-Exit                               
051000         varying Trf-Tab-Ix from 1 by 1                           
051100         until Trf-Tab-Ix > Rw-Trf-Tab-Count.                     
051200 bb020-Exit.                                                      
051300     exit.                                                        
051400*                                                                 
051500 bb021-Scan-Tariff-Row section.                                   
051600 bb021-Scan-Tariff-Row-Para.                                      
051700     if   Trf-Tab-Valid-To (Trf-Tab-Ix) >= W200-Run-Date          
051800          move Trf-Tab-Exporter-Id (Trf-Tab-Ix)                   
051900                              to W200-Lk-Exporter-Id              
052000          move Trf-Tab-Importer-Id (Trf-Tab-Ix)                   
052100                              to W200-Lk-Importer-Id              
052200          move Trf-Tab-Hs-Code-Id (Trf-Tab-Ix)                    
052300                              to W200-Lk-Hs-Code-Id               
052400          move Trf-Tab-Agreement-Id (Trf-Tab-Ix)                  
052500                              to W200-Lk-Agreement-Id             
052600          if   (W200-Filter-Exporter-Id  = 0 or                   
052700                W200-Filter-Exporter-Id  = W200-Lk-Exporter-Id)   
052800               and (W200-Filter-Importer-Id  = 0 or               
052900                W200-Filter-Importer-Id  = W200-Lk-Importer-Id)   
053000               and (W200-Filter-Agreement-Id = 0 or               
053100                W200-Filter-Agreement-Id = W200-Lk-Agreement-Id)  
053200               perform bb010-Single-Lookup                        
053300               if   W200-Lk-Found                                 
053400                    perform bb024-Add-If-New                      
053500               end-if                                             
053600          end-if                                                  
053700     end-if.                                                      
053800 bb021-Scan-Tariff-Row-Exit.                                      
053900     exit.                                                        
054000*                                                                 
054100 bb024-Add-If-New section.                                        
054200 bb024-Add-If-New-Para.                                           
054300     move "N"                      to W200-Dup-Sw.                
054400     perform bb025-Check-Duplicate thru                           
054500         bb025-Check-Duplicate-Exit                               
054600         varying W200-Chk-Ix from 1 by 1                          
054700         until W200-Chk-Ix > W200-Result-Count.                   
054800     if   not W200-Dup-Found                                      
054900          add 1                    to W200-Result-Count           
055000          move W200-Lk-Found-Ix    to W200-Res-Trf-Ix             
055100                                       (W200-Result-Count)        
055200          perform bb026-Build-Sort-Key                            
055300     end-if.                                                      
055400 bb024-Exit.                                                      
055500     exit.                                                        
055600*                                                                 
055700 bb025-Check-Duplicate section.                                   
055800 bb025-Check-Duplicate-Para.                                      
055900     if   W200-Res-Trf-Ix (W200-Chk-Ix) = W200-Lk-Found-Ix        
056000          move "Y"                 to W200-Dup-Sw.                
056100 bb025-Check-Duplicate-Exit.                                      
056200     exit.                                                        
056300*                                                                 
056400 bb026-Build-Sort-Key section.                                    
056500 bb026-Build-Sort-Key-Para.                                       
056600     move spaces                   to W200-Sort-Key-Work.         
056700     perform bb027-Find-Exp-Imp-Codes thru                        
056800         bb027-Find-Exp-Imp-Codes-Exit                            
056900         varying Cty-Tab-Ix from 1 by 1                           
057000         until Cty-Tab-Ix > Rw-Cty-Tab-Count.                     
057100     perform bb028-Find-Hs-Code-Only thru                         
057200         bb028-Find-Hs-Code-Only-Exit                             
057300         varying Hsc-Tab-Ix from 1 by 1                           
057400         until Hsc-Tab-Ix > Rw-Hsc-Tab-Count.                     
057500     move W200-Sort-Key-Work                                      
057600               to W200-Res-Sort-Key (W200-Result-Count).          
057700 bb026-Exit.                                                      
057800     exit.                                                        
057900*                                                                 
058000 bb027-Find-Exp-Imp-Codes section.                                
058100 bb027-Find-Exp-Imp-Codes-Para.                                   
058200     if   Cty-Tab-Id (Cty-Tab-Ix) = W200-Lk-Exporter-Id           
058300          move Cty-Tab-Code (Cty-Tab-Ix) to W200-Sort-Key-Exp.    
058400     if   Cty-Tab-Id (Cty-Tab-Ix) = W200-Lk-Importer-Id           
058500          move Cty-Tab-Code (Cty-Tab-Ix) to W200-Sort-Key-Imp.    
058600 bb027-Find-Exp-Imp-Codes-Exit.                                   
058700     exit.                                                        
058800*                                                                 
058900 bb028-Find-Hs-Code-Only section.                                 
059000 bb028-Find-Hs-Code-Only-Para.                                    
059100     if   Hsc-Tab-Id (Hsc-Tab-Ix) = W200-Lk-Hs-Code-Id            
059200          move Hsc-Tab-Code (Hsc-Tab-Ix) to W200-Sort-Key-Hs.     
059300 bb028-Find-Hs-Code-Only-Exit.                                    
059400     exit.                                                        
059500*                                                                 
059600 bb030-Dashboard-Report section.                                  
059700 bb030-Dashboard-Report-Para.                                     
059800     initiate Tariff-Dashboard-Report.                            
059900     perform bb036-Print-One-Row thru                             
060000         bb036-Print-One-Row-Exit                                 
060100         varying W200-Res-Ix from 1 by 1                          
060200         until W200-Res-Ix > W200-Result-Count.                   
060300     terminate Tariff-Dashboard-Report.                           
060400 bb030-Exit.                                                      
060500     exit.                                                        
060600*                                                                 
060700 bb031-Build-Detail-Line section.                                 
060800 bb031-Build-Detail-Line-Para.                                    
060900     move spaces                   to W200-Detail-Line-Data.      
061000     move Trf-Tab-Exporter-Id (W200-Join-Ix)                      
061100                                    to W200-Join-Exporter-Id.     
061200     move Trf-Tab-Importer-Id (W200-Join-Ix)                      
061300                                    to W200-Join-Importer-Id.     
061400     perform bb032-Join-Countries thru                            
061500         bb032-Join-Countries-Exit                                
061600         varying Cty-Tab-Ix from 1 by 1                           
061700         until Cty-Tab-Ix > Rw-Cty-Tab-Count.                     
061800     perform bb033-Join-Hs-Code thru                              
061900         bb033-Join-Hs-Code-Exit                                  
062000         varying Hsc-Tab-Ix from 1 by 1                           
062100         until Hsc-Tab-Ix > Rw-Hsc-Tab-Count.                     
062200     perform bb034-Join-Agreement thru                            
062300         bb034-Join-Agreement-Exit                                
062400         varying Agr-Tab-Ix from 1 by 1                           
062500         until Agr-Tab-Ix > Rw-Agr-Tab-Count.                     
062600     move 0                        to W200-Tax-Best-From.         
062700     perform bb035-Join-Tax-Type thru                             
062800         bb035-Join-Tax-Type-Exit                                 
062900         varying Tax-Tab-Ix from 1 by 1                           
063000         until Tax-Tab-Ix > Rw-Tax-Tab-Count.                     
063100     move Trf-Tab-Rate-Pct (W200-Join-Ix)    to Rwd-Rate-Pct.     
063200     move Trf-Tab-Valid-From (W200-Join-Ix)  to Rwd-Valid-From.   
063300 bb031-Exit.                                                      
063400     exit.                                                        
063500*                                                                 
063600 bb032-Join-Countries section.                                    
063700 bb032-Join-Countries-Para.                                       
063800     if   Cty-Tab-Id (Cty-Tab-Ix) = W200-Join-Exporter-Id         
063900          move Cty-Tab-Code (Cty-Tab-Ix) to Rwd-Exporter-Code     
064000          move Cty-Tab-Name (Cty-Tab-Ix) to Rwd-Exporter-Name     
064100     end-if.                                                      
064200     if   Cty-Tab-Id (Cty-Tab-Ix) = W200-Join-Importer-Id         
064300          move Cty-Tab-Code (Cty-Tab-Ix) to Rwd-Importer-Code     
064400          move Cty-Tab-Name (Cty-Tab-Ix) to Rwd-Importer-Name     
064500          move Cty-Tab-Basis (Cty-Tab-Ix) to Rwd-Customs-Basis    
064600     end-if.                                                      
064700 bb032-Join-Countries-Exit.                                       
064800     exit.                                                        
064900*                                                                 
065000 bb033-Join-Hs-Code section.                                      
065100 bb033-Join-Hs-Code-Para.                                         
065200     if   Hsc-Tab-Id (Hsc-Tab-Ix) =                               
065300              Trf-Tab-Hs-Code-Id (W200-Join-Ix)                   
065400          move Hsc-Tab-Code (Hsc-Tab-Ix) to Rwd-Hs-Code           
065500          move Hsc-Tab-Desc (Hsc-Tab-Ix) (1:20)                   
065600                                          to Rwd-Hs-Desc-Short.   
065700 bb033-Join-Hs-Code-Exit.                                         
065800     exit.                                                        
065900*                                                                 
066000 bb034-Join-Agreement section.                                    
066100 bb034-Join-Agreement-Para.                                       
066200     if   Agr-Tab-Id (Agr-Tab-Ix) =                               
066300          Trf-Tab-Agreement-Id (W200-Join-Ix)                     
066400          move Agr-Tab-Code (Agr-Tab-Ix) to Rwd-Agreement-Code.   
066500 bb034-Join-Agreement-Exit.                                       
066600     exit.                                                        
066700*                                                                 
066800 bb035-Join-Tax-Type section.                                     
066900 bb035-Join-Tax-Type-Para.                                        
067000     if   Tax-Tab-Country-Id (Tax-Tab-Ix) = W200-Join-Importer-Id 
067100          and Tax-Tab-Valid-To (Tax-Tab-Ix) >= W200-Run-Date      
067200          and Tax-Tab-Valid-From (Tax-Tab-Ix) > W200-Tax-Best-From
067300          move Tax-Tab-Valid-From (Tax-Tab-Ix)                    
067400                              to W200-Tax-Best-From               
067500          move Tax-Tab-Type (Tax-Tab-Ix) to Rwd-Tax-Type.         
067600 bb035-Join-Tax-Type-Exit.                                        
067700     exit.                                                        
067800*                                                                 
067900 bb036-Print-One-Row section.                                     
068000 bb036-Print-One-Row-Para.                                        
068100     move W200-Res-Trf-Ix (W200-Res-Ix) to W200-Join-Ix.          
068200     perform bb031-Build-Detail-Line.                             
068300     generate Rwd-Detail.                                         
068400 bb036-Print-One-Row-Exit.                                        
068500     exit.                                                        
068600*                                                                 
068700 bb040-Sort-Candidates section.                                   
068800 bb040-Sort-Candidates-Para.                                      
068900     move "Y"                      to W200-Swap-Sw.               
069000     perform bb041-Bubble-Pass thru                               
069100         bb041-Bubble-Pass-Exit                                   
069200         until not W200-Swap-Made.                                
069300 bb040-Exit.                                                      
069400     exit.                                                        
069500*                                                                 
069600 bb041-Bubble-Pass section.                                       
069700 bb041-Bubble-Pass-Para.                                          
069800     move "N"                      to W200-Swap-Sw.               
069900     perform bb042-Compare-Swap thru                              
070000         bb042-Compare-Swap-Exit                                  
070100         varying W200-Sort-Ix from 1 by 1                         
070200         until W200-Sort-Ix > W200-Result-Count - 1.              
070300 bb041-Bubble-Pass-Exit.                                          
070400     exit.                                                        
070500*                                                                 
070600 bb042-Compare-Swap section.                                      
070700 bb042-Compare-Swap-Para.                                         
070800     if   W200-Res-Sort-Key (W200-Sort-Ix) >                      
070900          W200-Res-Sort-Key (W200-Sort-Ix + 1)                    
071000          move W200-Res-Trf-Ix (W200-Sort-Ix)                     
071100                              to W200-Sort-Temp-Ix                
071200          move W200-Res-Sort-Key (W200-Sort-Ix)                   
071300                              to W200-Sort-Temp-Key               
071400          move W200-Res-Trf-Ix (W200-Sort-Ix + 1)                 
071500                              to W200-Res-Trf-Ix (W200-Sort-Ix)   
071600          move W200-Res-Sort-Key (W200-Sort-Ix + 1)               
071700                              to W200-Res-Sort-Key (W200-Sort-Ix) 
071800          move W200-Sort-Temp-Ix     to W200-Res-Trf-Ix           
071900                                         (W200-Sort-Ix + 1)       
072000          move W200-Sort-Temp-Key    to W200-Res-Sort-Key         
072100                                         (W200-Sort-Ix + 1)       
072200          move "Y"                 to W200-Swap-Sw                
072300     end-if.                                                      
072400 bb042-Compare-Swap-Exit.                                         
072500     exit.                                                        
