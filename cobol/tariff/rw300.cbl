000100***************************************************************** 
000200*                                                                *
000300*           RateWise Tariff Master Maintenance Run              * 
000400*                                                                *
000500*     Applies add / update / delete TARIFF-MAINT transactions   * 
000600*     to the in-memory tariff table and rewrites the master,    * 
000700*     printing an audit line for every transaction handled.     * 
000800*                                                                *
000900***************************************************************** 
001000*                                                                 
001100 identification division.                                         
001200*====================================                             
001300*                                                                 
001400 program-id.         rw300.                                       
001500*                                                                 
001600*    Author.             V B Coen.                                
001700*                                                                 
001800*    Installation.       RateWise Systems Unit, Northgate House.  
001900*                                                                 
002000*    Date-Written.       22/11/1988.                              
002100*                                                                 
002200*    Date-Compiled.                                               
002300*                                                                 
002400*    Security.           RateWise Tariff & Landed-Cost Suite.     
002500*                        Unpublished - all rights reserved.       
002600*                                                                 
002700*    Remarks.            Loads the Country / HS-Code / Agreement /
002800*                        Tariff-Rate masters into the same OCCURS 
002900*                        tables rw100/rw200 use, then reads the   
003000*                        TARIFF-MAINT transaction file action by  
003100*                        action - ADD, UPDATE or DELETE run       
003200*                        against the in-memory tariff table, and  
003300*                        once every transaction has been applied, 
003400*                        rewrites the Tariff-Rate master from the 
003500*                        table as it now stands.  A one-line-per- 
003600*                        transaction audit report is produced     
003700*                        with add/update/delete/error counts.     
003800*                                                                 
003900*                        An ADD whose exporter/importer/HS code   
004000*                        and agreement already match an existing  
004100*                        row at the same valid-from is treated    
004200*                        as an overwrite, not a duplicate - see   
004300*                        cc013.                                   
004400*                                                                 
004500***************************************************************** 
004600*                                                                 
004700* changes:                                                        
004800* 22/11/88 vbc - Created.                                         
004900* 19/03/93 vbc - Delete now closes the gap in the table straight  
005000*                away (cc031) instead of flagging the row dead    
005100*                and skipping it on rewrite - a dead-row skip was 
005200*                letting a same-run re-add of the same id collide 
005300*                with its own tombstone.                          
005400* 09/09/98 vbc - Year 2000 readiness: run date windowing lifted   RW-0003
005500*                from rw100 (see aa005) for the audit banner.     
005600* 06/12/25 vbc - Rebuilt for the RateWise conversion; maintenance RW-0019
005700*                now runs against the rw100/rw200 Tariff table    
005800*                layout (wsrwtab.cob) and writes RWTMNT audit     
005900*                text through Rw-Msg-Mnt-nnn literals             
006000*                (wsrwmsg.cob) instead of a message table of its  
006100*                own.                                             
006200* 07/12/25 vbc - Row id/source ref now travel with every table    RW-0022
006300*                entry (Trf-Tab-Id/Trf-Tab-Source-Ref in          
006400*                wsrwtab.cob) so update/delete-by-id and the      
006500*                master rewrite carry the right id and            RW-0023
006600*                provenance through unchanged.                    
006700* 07/12/25 vbc - Unrecognised action codes get their own audit    RW-0024
006800*                line (Rw-Msg-Mnt-Bad-Action) and count as an     
006900*                error instead of falling through to the update   
007000*                logic.                                           
007050* 10/08/26 dlk - Action A overwriting an existing version now    RW-0028
007060*                stamps the source-ref as ADMIN CREATE, same as
007070*                the insert branch - both are a create from the
007080*                caller's point of view, overwrite or not.
007090* 10/08/26 vbc - Added Prog-Name 77-item, printed under the       RW-0035
007095*                audit header banner, so the build is readable
007098*                off the printed audit trail.
007100*
007200 environment division.                                            
007300*====================================                             
007400 copy "envdiv.cob".                                               
007500*                                                                 
007600 input-output section.                                            
007700 file-control.                                                    
007800     copy "selrwctry.cob".                                        
007900     copy "selrwhsc.cob".                                         
008000     copy "selrwagr.cob".                                         
008100     copy "selrwtrf.cob".                                         
008200     copy "selrwmnt.cob".                                         
008300     copy "selrwprt.cob".                                         
008400*                                                                 
008500 data division.                                                   
008600 file section.                                                    
008700     copy "fdrwctry.cob".                                         
008800     copy "fdrwhsc.cob".                                          
008900     copy "fdrwagr.cob".                                          
009000     copy "fdrwtrf.cob".                                          
009100     copy "fdrwmnt.cob".                                          
009200     copy "fdrwprt.cob".                                          
009300*                                                                 
009400 working-storage section.                                         
009410 77  Prog-Name                 pic x(14) value
009420     "RW300 (1.0.00)".
009500*                                                                 
009600 01  W300-File-Status.                                            
009700     03  RW-Cty-Status             pic x(2).                      
009800     03  RW-Hsc-Status             pic x(2).                      
009900     03  RW-Agr-Status             pic x(2).                      
010000     03  RW-Trf-Status             pic x(2).                      
010100     03  RW-Mnt-Status             pic x(2).                      
010200     03  RW-Prt-Status             pic x(2).                      
010300     03  FILLER                    pic x(2).                      
010400*                                                                 
010500 01  W300-Run-Control.                                            
010600     03  W300-Run-YYMMDD            pic 9(6).                     
010700     03  W300-Run-Date              pic 9(8).                     
010800     03  W300-Txn-Count             pic 9(6)      comp.           
010900     03  W300-Add-Count             pic 9(6)      comp.           
011000     03  W300-Upd-Count             pic 9(6)      comp.           
011100     03  W300-Del-Count             pic 9(6)      comp.           
011200     03  W300-Err-Count             pic 9(6)      comp.           
011300     03  FILLER                    pic x(2).                      
011400 01  W300-Run-Date-View redefines W300-Run-Control.               
011500     03  FILLER                    pic x(6).                      
011600     03  W300-Run-CCYY              pic 9(4).                     
011700     03  W300-Run-MM                pic 9(2).                     
011800     03  W300-Run-DD                pic 9(2).                     
011900     03  FILLER                    pic x(10).                     
012000*                                                                 
012100 01  W300-Work-Ix.                                                
012200     03  W300-Row-Ix                pic 9(5)      comp.           
012300     03  W300-Find-Ix               pic 9(5)      comp.           
012400     03  W300-Dup-Ix                pic 9(5)      comp.           
012500     03  W300-Next-Trf-Id           pic 9(6)      comp.           
012600     03  FILLER                    pic x(2).                      
012700*                                                                 
012800 01  W300-Resolve-Work.                                           
012900     03  W300-Exporter-Id           pic 9(4).                     
013000     03  W300-Importer-Id           pic 9(4).                     
013100     03  W300-Hs-Code-Id            pic 9(4).                     
013200     03  W300-Agreement-Id          pic 9(4).                     
013300     03  W300-Codes-Ok-Sw           pic x(1).                     
013400         88  W300-Codes-Ok               value "Y".               
013500     03  FILLER                    pic x(3).                      
013600*                                                                 
013700 01  W300-Txn-Work.                                               
013800     03  W300-Disposition           pic x(50).                    
013900     03  W300-Print-Id              pic zzzzz9.                   
014000     03  FILLER                    pic x(2).                      
014100*                                                                 
014200 01  W300-Print-Edit-Fields.                                      
014300     03  W300-Print-Count           pic zzzz9.                    
014400     03  FILLER                    pic x(4).                      
014500*                                                                 
014600 01  W300-Date-Work.                                              
014700     03  W300-Date-CCYYMMDD        pic 9(8).                      
014800     03  W300-Date-CCYY-View redefines W300-Date-CCYYMMDD.        
014900         05  W300-Date-CCYY        pic 9(4).                      
015000         05  FILLER                pic x(4).                      
015100     03  W300-Date-MMDD-View redefines W300-Date-CCYYMMDD.        
015200         05  FILLER                pic x(4).                      
015300         05  W300-Date-MM          pic 9(2).                      
015400         05  W300-Date-DD          pic 9(2).                      
015500*                        Reserved for a trace/debug display of the
015600*                        transaction valid-from date - not wired  
015700*                        into any paragraph yet.                  
015800*                                                                 
015900 01  W300-Eof-Switches.                                           
016000     03  W300-Mnt-Eof              pic x(1) value "N".            
016100         88  W300-Mnt-At-Eof            value "Y".                
016200     03  FILLER                    pic x(3).                      
016300*                                                                 
016400 copy "wsrwtab.cob".                                              
016500 copy "wsrwmsg.cob".                                              
016600*                                                                 
016700 linkage section.                                                 
016800*                                                                 
016900 procedure division.                                              
017000*                                                                 
017100 aa000-Main section.                                              
017200 aa000-Main-Para.                                                 
017300     perform aa005-Open-Files.                                    
017400     perform aa010-Load-Countries.                                
017500     perform aa020-Load-Hs-Codes.                                 
017600     perform aa030-Load-Agreements.                               
017700     perform aa040-Load-Tariffs.                                  
017800     perform aa042-Find-Next-Id.                                  
017900     perform zz070-Print-Audit-Header.                            
018000     perform bb010-Process-Maint.                                 
018100     perform dd010-Rewrite-Master.                                
018200     perform zz090-Print-Audit-Trailer.                           
018300     perform aa099-Close-Files.                                   
018400     goback.                                                      
018500 aa000-Exit.                                                      
018600     exit.                                                        
018700*                                                                 
018800 aa005-Open-Files section.                                        
018900 aa005-Open-Files-Para.                                           
019000     accept  W300-Run-YYMMDD       from date.                     
019100     if      W300-Run-YYMMDD (1:2) < "50"                         
019200             move "20"             to W300-Run-CCYY (1:2)         
019300     else                                                         
019400             move "19"             to W300-Run-CCYY (1:2)         
019500     end-if.                                                      
019600     move    W300-Run-YYMMDD (1:2) to W300-Run-CCYY (3:2).        
019700     move    W300-Run-YYMMDD (3:2) to W300-Run-MM.                
019800     move    W300-Run-YYMMDD (5:2) to W300-Run-DD.                
019900     open    input  RW-Country-File.                              
020000     open    input  RW-Hs-Code-File.                              
020100     open    input  RW-Agreement-File.                            
020200     open    input  RW-Tariff-Rate-File.                          
020300     open    input  RW-Tariff-Maint-File.                         
020400     open    output RW-Print-File.                                
020500 aa005-Exit.                                                      
020600     exit.                                                        
020700*                                                                 
020800 aa010-Load-Countries section.                                    
020900 aa010-Load-Countries-Para.                                       
021000     move 0                        to Rw-Cty-Tab-Count.           
021100     perform aa011-Load-Countries-Loop thru                       
021200         aa011-Load-Countries-Loop-Exit                           
021300         until RW-Cty-Status = "10".                              
021400 aa010-Exit.                                                      
021500     exit.                                                        
021600*                                                                 
021700 aa011-Load-Countries-Loop section.                               
021800 aa011-Load-Countries-Loop-Para.                                  
021900     read RW-Country-File                                         
022000         at end                                                   
022100             move "10"             to RW-Cty-Status               
022200         not at end                                               
022300             add 1                 to Rw-Cty-Tab-Count            
022400             move Cty-Id           to Cty-Tab-Id                  
022500                 (Rw-Cty-Tab-Count)                               
022600             move Cty-Code         to Cty-Tab-Code                
022700                 (Rw-Cty-Tab-Count)                               
022800             move Cty-Name         to Cty-Tab-Name                
022900                 (Rw-Cty-Tab-Count)                               
023000             move Cty-Customs-Basis                               
023100                               to Cty-Tab-Basis (Rw-Cty-Tab-Count)
023200     end-read.                                                    
023300 aa011-Load-Countries-Loop-Exit.                                  
023400     exit.                                                        
023500*                                                                 
023600 aa020-Load-Hs-Codes section.                                     
023700 aa020-Load-Hs-Codes-Para.                                        
023800     move 0                        to Rw-Hsc-Tab-Count.           
023900     perform aa021-Load-Hs-Codes-Loop thru                        
024000         aa021-Load-Hs-Codes-Loop-Exit                            
024100         until RW-Hsc-Status = "10".                              
024200 aa020-Exit.                                                      
024300     exit.                                                        
024400*                                                                 
024500 aa021-Load-Hs-Codes-Loop section.                                
024600 aa021-Load-Hs-Codes-Loop-Para.                                   
024700     read RW-Hs-Code-File                                         
024800         at end                                                   
024900             move "10"             to RW-Hsc-Status               
025000         not at end                                               
025100             add 1                 to Rw-Hsc-Tab-Count            
025200             move Hsc-Id           to Hsc-Tab-Id                  
025300                 (Rw-Hsc-Tab-Count)                               
025400             move Hsc-Code         to Hsc-Tab-Code                
025500                 (Rw-Hsc-Tab-Count)                               
025600             move Hsc-Desc         to Hsc-Tab-Desc                
025700                 (Rw-Hsc-Tab-Count)                               
025800     end-read.                                                    
025900 aa021-Load-Hs-Codes-Loop-Exit.                                   
026000     exit.                                                        
026100*                                                                 
026200 aa030-Load-Agreements section.                                   
026300 aa030-Load-Agreements-Para.                                      
026400     move 0                        to Rw-Agr-Tab-Count.           
026500     perform aa031-Load-Agreements-Loop thru                      
026600         aa031-Load-Agreements-Loop-Exit                          
026700         until RW-Agr-Status = "10".                              
026800 aa030-Exit.                                                      
026900     exit.                                                        
027000*                                                                 
027100 aa031-Load-Agreements-Loop section.                              
027200 aa031-Load-Agreements-Loop-Para.                                 
027300     read RW-Agreement-File                                       
027400         at end                                                   
027500             move "10"             to RW-Agr-Status               
027600         not at end                                               
027700             add 1                 to Rw-Agr-Tab-Count            
027800             move Agr-Id           to Agr-Tab-Id                  
027900                 (Rw-Agr-Tab-Count)                               
028000             move Agr-Code         to Agr-Tab-Code                
028100                 (Rw-Agr-Tab-Count)                               
028200             move Agr-Name         to Agr-Tab-Name                
028300                 (Rw-Agr-Tab-Count)                               
028400     end-read.                                                    
028500 aa031-Load-Agreements-Loop-Exit.                                 
028600     exit.                                                        
028700*                                                                 
028800 aa040-Load-Tariffs section.                                      
028900 aa040-Load-Tariffs-Para.                                         
029000     move 0                        to Rw-Trf-Tab-Count.           
029100     perform aa041-Load-Tariffs-Loop thru                         
029200         aa041-Load-Tariffs-Loop-Exit                             
029300         until RW-Trf-Status = "10".                              
029400     close   RW-Tariff-Rate-File.                                 
029500 aa040-Exit.                                                      
029600     exit.                                                        
029700*                                                                 
029800 aa041-Load-Tariffs-Loop section.                                 
029900 aa041-Load-Tariffs-Loop-Para.                                    
030000     read RW-Tariff-Rate-File                                     
030100         at end                                                   
030200             move "10"             to RW-Trf-Status               
030300         not at end                                               
030400             add 1                 to Rw-Trf-Tab-Count            
030500             move Trf-Id           to Trf-Tab-Id                  
030600                 (Rw-Trf-Tab-Count)                               
030700             move Trf-Exporter-Id                                 
030800                          to Trf-Tab-Exporter-Id                  
030900                              (Rw-Trf-Tab-Count)                  
031000             move Trf-Importer-Id                                 
031100                          to Trf-Tab-Importer-Id                  
031200                              (Rw-Trf-Tab-Count)                  
031300             move Trf-Hs-Code-Id                                  
031400                          to Trf-Tab-Hs-Code-Id (Rw-Trf-Tab-Count)
031500             move Trf-Agreement-Id                                
031600                          to Trf-Tab-Agreement-Id                 
031700                              (Rw-Trf-Tab-Count)                  
031800             move Trf-Rate-Pct                                    
031900                          to Trf-Tab-Rate-Pct (Rw-Trf-Tab-Count)  
032000             move Trf-Valid-From                                  
032100                          to Trf-Tab-Valid-From (Rw-Trf-Tab-Count)
032200             if   Trf-Valid-To = 0                                
032300                  move 99991231                                   
032400                          to Trf-Tab-Valid-To (Rw-Trf-Tab-Count)  
032500             else                                                 
032600                  move Trf-Valid-To                               
032700                          to Trf-Tab-Valid-To (Rw-Trf-Tab-Count)  
032800             end-if                                               
032900             move Trf-Source-Ref                                  
033000                          to Trf-Tab-Source-Ref                   
033100                              (Rw-Trf-Tab-Count)                  
033200     end-read.                                                    
033300 aa041-Load-Tariffs-Loop-Exit.                                    
033400     exit.                                                        
033500*                                                                 
033600 aa042-Find-Next-Id section.                                      
033700 aa042-Find-Next-Id-Para.                                         
033800     move 0                        to W300-Next-Trf-Id.           
033900     perform aa043-Scan-Max-Id thru aa043-Scan-Max-Id-Exit        
034000         varying Trf-Tab-Ix from 1 by 1                           
034100         until Trf-Tab-Ix > Rw-Trf-Tab-Count.                     
034200     add 1                         to W300-Next-Trf-Id.           
034300 aa042-Exit.                                                      
034400     exit.                                                        
034500*                                                                 
034600 aa043-Scan-Max-Id section.                                       
034700 aa043-Scan-Max-Id-Para.                                          
034800     if   Trf-Tab-Id (Trf-Tab-Ix) > W300-Next-Trf-Id              
034900          move Trf-Tab-Id (Trf-Tab-Ix) to W300-Next-Trf-Id.       
035000 aa043-Scan-Max-Id-Exit.                                          
035100     exit.                                                        
035200*                                                                 
035300 aa099-Close-Files section.                                       
035400 aa099-Close-Files-Para.                                          
035500     close   RW-Country-File.                                     
035600     close   RW-Hs-Code-File.                                     
035700     close   RW-Agreement-File.                                   
035800     close   RW-Tariff-Maint-File.                                
035900     close   RW-Print-File.                                       
036000 aa099-Exit.                                                      
036100     exit.                                                        
036200*                                                                 
036300 bb010-Process-Maint section.                                     
036400 bb010-Process-Maint-Para.                                        
036500     move 0                        to W300-Txn-Count.             
036600     move 0                        to W300-Add-Count.             
036700     move 0                        to W300-Upd-Count.             
036800     move 0                        to W300-Del-Count.             
036900     move 0                        to W300-Err-Count.             
037000     perform bb011-Process-Maint-Loop thru                        
037100         bb011-Process-Maint-Loop-Exit                            
037200         until W300-Mnt-At-Eof.                                   
037300 bb010-Exit.                                                      
037400     exit.                                                        
037500*                                                                 
037600 bb011-Process-Maint-Loop section.                                
037700 bb011-Process-Maint-Loop-Para.                                   
037800     read RW-Tariff-Maint-File                                    
037900         at end                                                   
038000             move "Y"              to W300-Mnt-Eof                
038100         not at end                                               
038200             add 1                 to W300-Txn-Count              
038300             perform bb020-Edit-And-Apply                         
038400             perform zz080-Print-Audit-Detail                     
038500     end-read.                                                    
038600 bb011-Process-Maint-Loop-Exit.                                   
038700     exit.                                                        
038800*                                                                 
038900 bb020-Edit-And-Apply section.                                    
039000 bb020-Edit-And-Apply-Para.                                       
039100     move spaces                   to W300-Disposition.           
039200     if   Tm-Action = "A"                                         
039300          perform cc010-Add-Upsert                                
039400     else                                                         
039500     if   Tm-Action = "U"                                         
039600          perform cc020-Update                                    
039700     else                                                         
039800     if   Tm-Action = "D"                                         
039900          perform cc030-Delete                                    
040000     else                                                         
040100          move Rw-Msg-Mnt-Bad-Action to W300-Disposition          
040200          add 1                    to W300-Err-Count.             
040300 bb020-Exit.                                                      
040400     exit.                                                        
040500*                                                                 
040600 cc010-Add-Upsert section.                                        
040700 cc010-Add-Upsert-Para.                                           
040800     perform cc011-Resolve-Codes.                                 
040900     if   not W300-Codes-Ok                                       
041000          move Rw-Msg-Mnt-Code-Bad to W300-Disposition            
041100          add 1                    to W300-Err-Count              
041200     else                                                         
041300     if   Tm-Valid-From = 0                                       
041400          move Rw-Msg-Mnt-From-Reqd to W300-Disposition           
041500          add 1                    to W300-Err-Count              
041600     else                                                         
041700          move 0                   to W300-Row-Ix                 
041800          perform cc012-Find-Version-Match thru                   
041900              cc012-Find-Version-Match-Exit                       
042000              varying Trf-Tab-Ix from 1 by 1                      
042100              until Trf-Tab-Ix > Rw-Trf-Tab-Count                 
042200          if   W300-Row-Ix not = 0                                
042300               perform cc013-Overwrite-Row                        
042400          else                                                    
042500               perform cc014-Insert-Row.                          
042600 cc010-Exit.                                                      
042700     exit.                                                        
042800*                                                                 
042900 cc011-Resolve-Codes section.                                     
043000 cc011-Resolve-Codes-Para.                                        
043100     move "Y"                      to W300-Codes-Ok-Sw.           
043200     move 0                        to W300-Exporter-Id.           
043300     move 0                        to W300-Importer-Id.           
043400     move 0                        to W300-Hs-Code-Id.            
043500     move 0                        to W300-Agreement-Id.          
043600     perform zz040-Match-Exporter thru zz040-Match-Exporter-Exit  
043700         varying Cty-Tab-Ix from 1 by 1                           
043800         until Cty-Tab-Ix > Rw-Cty-Tab-Count.                     
043900     perform zz041-Match-Importer thru zz041-Match-Importer-Exit  
044000         varying Cty-Tab-Ix from 1 by 1                           
044100         until Cty-Tab-Ix > Rw-Cty-Tab-Count.                     
044200     perform zz042-Match-Hs-Code thru zz042-Match-Hs-Code-Exit    
044300         varying Hsc-Tab-Ix from 1 by 1                           
044400         until Hsc-Tab-Ix > Rw-Hsc-Tab-Count.                     
044500     perform zz043-Match-Agreement thru zz043-Match-Agreement-Exit
044600         varying Agr-Tab-Ix from 1 by 1                           
044700         until Agr-Tab-Ix > Rw-Agr-Tab-Count.                     
044800     if   W300-Exporter-Id = 0 or W300-Importer-Id = 0            
044900          or W300-Hs-Code-Id = 0 or W300-Agreement-Id = 0         
045000          move "N"                 to W300-Codes-Ok-Sw.           
045100 cc011-Exit.                                                      
045200     exit.                                                        
045300*                                                                 
045400 cc012-Find-Version-Match section.                                
045500 cc012-Find-Version-Match-Para.                                   
045600     if   Trf-Tab-Exporter-Id (Trf-Tab-Ix)  = W300-Exporter-Id    
045700          and Trf-Tab-Importer-Id (Trf-Tab-Ix)  = W300-Importer-Id
045800          and Trf-Tab-Hs-Code-Id (Trf-Tab-Ix)   = W300-Hs-Code-Id 
045900          and Trf-Tab-Agreement-Id (Trf-Tab-Ix) =                 
046000              W300-Agreement-Id                                   
046100          and Trf-Tab-Valid-From (Trf-Tab-Ix)   = Tm-Valid-From   
046200          move Trf-Tab-Ix          to W300-Row-Ix.                
046300 cc012-Find-Version-Match-Exit.                                   
046400     exit.                                                        
046500*                                                                 
046600 cc013-Overwrite-Row section.                                     
046700 cc013-Overwrite-Row-Para.                                        
046800     move Tm-Rate-Pct              to                             
046900              Trf-Tab-Rate-Pct (W300-Row-Ix).                     
047000     perform cc015-Store-Valid-To.
047100     move Rw-Msg-Src-Admin-Create  to
047200              Trf-Tab-Source-Ref (W300-Row-Ix).
047300     add 1                         to W300-Add-Count.
047400     move Trf-Tab-Id (W300-Row-Ix) to W300-Print-Id.              
047500     string "ADD  ID " delimited by size                          
047600            W300-Print-Id         delimited by size               
047700            " - EXISTING VERSION OVERWRITTEN" delimited by size   
047800            into W300-Disposition.                                
047900 cc013-Exit.                                                      
048000     exit.                                                        
048100*                                                                 
048200 cc014-Insert-Row section.                                        
048300 cc014-Insert-Row-Para.                                           
048400     add 1                         to Rw-Trf-Tab-Count.           
048500     move Rw-Trf-Tab-Count         to W300-Row-Ix.                
048600     move W300-Next-Trf-Id         to Trf-Tab-Id (W300-Row-Ix).   
048700     add 1                         to W300-Next-Trf-Id.           
048800     move W300-Exporter-Id         to                             
048900              Trf-Tab-Exporter-Id (W300-Row-Ix).                  
049000     move W300-Importer-Id         to                             
049100              Trf-Tab-Importer-Id (W300-Row-Ix).                  
049200     move W300-Hs-Code-Id          to                             
049300              Trf-Tab-Hs-Code-Id (W300-Row-Ix).                   
049400     move W300-Agreement-Id        to                             
049500              Trf-Tab-Agreement-Id (W300-Row-Ix).                 
049600     move Tm-Rate-Pct              to                             
049700              Trf-Tab-Rate-Pct (W300-Row-Ix).                     
049800     move Tm-Valid-From            to                             
049900              Trf-Tab-Valid-From (W300-Row-Ix).                   
050000     perform cc015-Store-Valid-To.                                
050100     move Rw-Msg-Src-Admin-Create  to                             
050200              Trf-Tab-Source-Ref (W300-Row-Ix).                   
050300     add 1                         to W300-Add-Count.             
050400     move Trf-Tab-Id (W300-Row-Ix) to W300-Print-Id.              
050500     string "ADD  ID " delimited by size                          
050600            W300-Print-Id         delimited by size               
050700            " - NEW ROW INSERTED" delimited by size               
050800            into W300-Disposition.                                
050900 cc014-Exit.                                                      
051000     exit.                                                        
051100*                                                                 
051200 cc015-Store-Valid-To section.                                    
051300 cc015-Store-Valid-To-Para.                                       
051400     if   Tm-Valid-To = 0                                         
051500          move 99991231            to                             
051600              Trf-Tab-Valid-To (W300-Row-Ix)                      
051700     else                                                         
051800          move Tm-Valid-To         to                             
051900              Trf-Tab-Valid-To (W300-Row-Ix).                     
052000 cc015-Exit.                                                      
052100     exit.                                                        
052200*                                                                 
052300 cc020-Update section.                                            
052400 cc020-Update-Para.                                               
052500     move 0                        to W300-Row-Ix.                
052600     perform cc021-Find-By-Id thru cc021-Find-By-Id-Exit          
052700         varying Trf-Tab-Ix from 1 by 1                           
052800         until Trf-Tab-Ix > Rw-Trf-Tab-Count.                     
052900     if   W300-Row-Ix = 0                                         
053000          move Rw-Msg-Mnt-Not-Found to W300-Disposition           
053100          add 1                    to W300-Err-Count              
053200     else                                                         
053300          perform cc011-Resolve-Codes                             
053400          if   not W300-Codes-Ok                                  
053500               move Rw-Msg-Mnt-Code-Bad to W300-Disposition       
053600               add 1               to W300-Err-Count              
053700          else                                                    
053800          if   Tm-Valid-From = 0                                  
053900               move Rw-Msg-Mnt-From-Reqd to W300-Disposition      
054000               add 1               to W300-Err-Count              
054100          else                                                    
054200               move 0              to W300-Dup-Ix                 
054300               perform cc022-Find-Other-Version thru              
054400                   cc022-Find-Other-Version-Exit                  
054500                   varying Trf-Tab-Ix from 1 by 1                 
054600                   until Trf-Tab-Ix > Rw-Trf-Tab-Count            
054700               if   W300-Dup-Ix not = 0                           
054800                    move Rw-Msg-Mnt-Dup-Version                   
054900                                   to W300-Disposition            
055000                    add 1          to W300-Err-Count              
055100               else                                               
055200                    perform cc023-Overwrite-Update.               
055300 cc020-Exit.                                                      
055400     exit.                                                        
055500*                                                                 
055600 cc021-Find-By-Id section.                                        
055700 cc021-Find-By-Id-Para.                                           
055800     if   Trf-Tab-Id (Trf-Tab-Ix) = Tm-Id                         
055900          move Trf-Tab-Ix          to W300-Row-Ix.                
056000 cc021-Find-By-Id-Exit.                                           
056100     exit.                                                        
056200*                                                                 
056300 cc022-Find-Other-Version section.                                
056400 cc022-Find-Other-Version-Para.                                   
056500     if   Trf-Tab-Ix not = W300-Row-Ix                            
056600          and Trf-Tab-Exporter-Id (Trf-Tab-Ix)  = W300-Exporter-Id
056700          and Trf-Tab-Importer-Id (Trf-Tab-Ix)  = W300-Importer-Id
056800          and Trf-Tab-Hs-Code-Id (Trf-Tab-Ix)   = W300-Hs-Code-Id 
056900          and Trf-Tab-Agreement-Id (Trf-Tab-Ix) =                 
057000              W300-Agreement-Id                                   
057100          and Trf-Tab-Valid-From (Trf-Tab-Ix)   = Tm-Valid-From   
057200          move Trf-Tab-Ix          to W300-Dup-Ix.                
057300 cc022-Find-Other-Version-Exit.                                   
057400     exit.                                                        
057500*                                                                 
057600 cc023-Overwrite-Update section.                                  
057700 cc023-Overwrite-Update-Para.                                     
057800     move W300-Exporter-Id   to                                   
057900              Trf-Tab-Exporter-Id (W300-Row-Ix).                  
058000     move W300-Importer-Id   to                                   
058100              Trf-Tab-Importer-Id (W300-Row-Ix).                  
058200     move W300-Hs-Code-Id    to                                   
058300              Trf-Tab-Hs-Code-Id (W300-Row-Ix).                   
058400     move W300-Agreement-Id  to                                   
058500              Trf-Tab-Agreement-Id (W300-Row-Ix).                 
058600     move Tm-Rate-Pct        to Trf-Tab-Rate-Pct (W300-Row-Ix).   
058700     move Tm-Valid-From      to                                   
058800              Trf-Tab-Valid-From (W300-Row-Ix).                   
058900     perform cc015-Store-Valid-To.                                
059000     move Rw-Msg-Src-Admin-Update to                              
059100              Trf-Tab-Source-Ref (W300-Row-Ix).                   
059200     add 1                   to W300-Upd-Count.                   
059300     move Trf-Tab-Id (W300-Row-Ix) to W300-Print-Id.              
059400     string "UPD  ID " delimited by size                          
059500            W300-Print-Id    delimited by size                    
059600            " - ROW UPDATED" delimited by size                    
059700            into W300-Disposition.                                
059800 cc023-Exit.                                                      
059900     exit.                                                        
060000*                                                                 
060100 cc030-Delete section.                                            
060200 cc030-Delete-Para.                                               
060300     move 0                        to W300-Row-Ix.                
060400     perform cc021-Find-By-Id thru cc021-Find-By-Id-Exit          
060500         varying Trf-Tab-Ix from 1 by 1                           
060600         until Trf-Tab-Ix > Rw-Trf-Tab-Count.                     
060700     if   W300-Row-Ix = 0                                         
060800          move Rw-Msg-Mnt-Not-Found to W300-Disposition           
060900          add 1                    to W300-Err-Count              
061000     else                                                         
061100          move Trf-Tab-Id (W300-Row-Ix) to W300-Print-Id          
061200          perform cc031-Close-Gap thru cc031-Close-Gap-Exit       
061300              varying W300-Find-Ix from W300-Row-Ix by 1          
061400              until W300-Find-Ix >= Rw-Trf-Tab-Count              
061500          subtract 1               from Rw-Trf-Tab-Count          
061600          add 1                    to W300-Del-Count              
061700          string "DEL  ID " delimited by size                     
061800                 W300-Print-Id    delimited by size               
061900                 " - ROW REMOVED" delimited by size               
062000                 into W300-Disposition.                           
062100 cc030-Exit.                                                      
062200     exit.                                                        
062300*                                                                 
062400 cc031-Close-Gap section.                                         
062500 cc031-Close-Gap-Para.                                            
062600     move RW-Trf-Tab-Entry (W300-Find-Ix + 1)                     
062700                              to RW-Trf-Tab-Entry (W300-Find-Ix). 
062800 cc031-Close-Gap-Exit.                                            
062900     exit.                                                        
063000*                                                                 
063100 dd010-Rewrite-Master section.                                    
063200 dd010-Rewrite-Master-Para.                                       
063300     open    output RW-Tariff-Rate-File.                          
063400     perform dd011-Write-One-Row thru dd011-Write-One-Row-Exit    
063500         varying Trf-Tab-Ix from 1 by 1                           
063600         until Trf-Tab-Ix > Rw-Trf-Tab-Count.                     
063700     close   RW-Tariff-Rate-File.                                 
063800 dd010-Exit.                                                      
063900     exit.                                                        
064000*                                                                 
064100 dd011-Write-One-Row section.                                     
064200 dd011-Write-One-Row-Para.                                        
064300     move Trf-Tab-Id (Trf-Tab-Ix)          to Trf-Id.             
064400     move Trf-Tab-Exporter-Id (Trf-Tab-Ix) to Trf-Exporter-Id.    
064500     move Trf-Tab-Importer-Id (Trf-Tab-Ix) to Trf-Importer-Id.    
064600     move Trf-Tab-Hs-Code-Id (Trf-Tab-Ix)  to Trf-Hs-Code-Id.     
064700     move Trf-Tab-Agreement-Id (Trf-Tab-Ix) to Trf-Agreement-Id.  
064800     move Trf-Tab-Rate-Pct (Trf-Tab-Ix)    to Trf-Rate-Pct.       
064900     move Trf-Tab-Valid-From (Trf-Tab-Ix)  to Trf-Valid-From.     
065000     move Trf-Tab-Valid-To (Trf-Tab-Ix)    to Trf-Valid-To.       
065100     move Trf-Tab-Source-Ref (Trf-Tab-Ix)  to Trf-Source-Ref.     
065200     write RW-Tariff-Rate-Record.                                 
065300 dd011-Write-One-Row-Exit.                                        
065400     exit.                                                        
065500*                                                                 
065600 zz040-Match-Exporter section.                                    
065700 zz040-Match-Exporter-Para.                                       
065800     if   Cty-Tab-Code (Cty-Tab-Ix) = Tm-Exporter-Code            
065900          move Cty-Tab-Id (Cty-Tab-Ix)     to W300-Exporter-Id.   
066000 zz040-Match-Exporter-Exit.                                       
066100     exit.                                                        
066200*                                                                 
066300 zz041-Match-Importer section.                                    
066400 zz041-Match-Importer-Para.                                       
066500     if   Cty-Tab-Code (Cty-Tab-Ix) = Tm-Importer-Code            
066600          move Cty-Tab-Id (Cty-Tab-Ix)     to W300-Importer-Id.   
066700 zz041-Match-Importer-Exit.                                       
066800     exit.                                                        
066900*                                                                 
067000 zz042-Match-Hs-Code section.                                     
067100 zz042-Match-Hs-Code-Para.                                        
067200     if   Hsc-Tab-Code (Hsc-Tab-Ix) = Tm-Hs-Code                  
067300          move Hsc-Tab-Id (Hsc-Tab-Ix)     to W300-Hs-Code-Id.    
067400 zz042-Match-Hs-Code-Exit.                                        
067500     exit.                                                        
067600*                                                                 
067700 zz043-Match-Agreement section.                                   
067800 zz043-Match-Agreement-Para.                                      
067900     if   Agr-Tab-Code (Agr-Tab-Ix) = Tm-Agreement-Code           
068000          move Agr-Tab-Id (Agr-Tab-Ix)     to W300-Agreement-Id.  
068100 zz043-Match-Agreement-Exit.                                      
068200     exit.                                                        
068300*                                                                 
068400 zz070-Print-Audit-Header section.                                
068500 zz070-Print-Audit-Header-Para.                                   
068600     move spaces                   to RW-Print-Line.
068700     move "RATEWISE TARIFF MASTER MAINTENANCE - AUDIT REPORT"
068800                                    to RW-Print-Line (1:52).
068900     write RW-Print-Line.
068950     move spaces                   to RW-Print-Line.
068960     move Prog-Name                to RW-Print-Line (1:14).
068970     write RW-Print-Line.
069000     move spaces                   to RW-Print-Line.
069100     write RW-Print-Line.
069200 zz070-Exit.                                                      
069300     exit.                                                        
069400*                                                                 
069500 zz080-Print-Audit-Detail section.                                
069600 zz080-Print-Audit-Detail-Para.                                   
069700     move spaces                   to RW-Print-Line.              
069800     move Tm-Id                    to W300-Print-Id.              
069900     string Tm-Action     delimited by size                       
070000            "  SUBMITTED ID " delimited by size                   
070100            W300-Print-Id  delimited by size                      
070200            "  "           delimited by size                      
070300            W300-Disposition delimited by size                    
070400            into RW-Print-Line.                                   
070500     write RW-Print-Line.                                         
070600 zz080-Exit.                                                      
070700     exit.                                                        
070800*                                                                 
070900 zz090-Print-Audit-Trailer section.                               
071000 zz090-Print-Audit-Trailer-Para.                                  
071100     move spaces                   to RW-Print-Line.              
071200     write RW-Print-Line.                                         
071300     move W300-Txn-Count           to W300-Print-Count.           
071400     move spaces                   to RW-Print-Line.              
071500     string "TRANSACTIONS READ : " delimited by size              
071600            W300-Print-Count      delimited by size               
071700            into RW-Print-Line.                                   
071800     write RW-Print-Line.                                         
071900     move W300-Add-Count           to W300-Print-Count.           
072000     move spaces                   to RW-Print-Line.              
072100     string "ADDED             : " delimited by size              
072200            W300-Print-Count      delimited by size               
072300            into RW-Print-Line.                                   
072400     write RW-Print-Line.                                         
072500     move W300-Upd-Count           to W300-Print-Count.           
072600     move spaces                   to RW-Print-Line.              
072700     string "UPDATED           : " delimited by size              
072800            W300-Print-Count      delimited by size               
072900            into RW-Print-Line.                                   
073000     write RW-Print-Line.                                         
073100     move W300-Del-Count           to W300-Print-Count.           
073200     move spaces                   to RW-Print-Line.              
073300     string "DELETED           : " delimited by size              
073400            W300-Print-Count      delimited by size               
073500            into RW-Print-Line.                                   
073600     write RW-Print-Line.                                         
073700     move W300-Err-Count           to W300-Print-Count.           
073800     move spaces                   to RW-Print-Line.              
073900     string "ERRORS            : " delimited by size              
074000            W300-Print-Count      delimited by size               
074100            into RW-Print-Line.                                   
074200     write RW-Print-Line.                                         
074300 zz090-Exit.                                                      
074400     exit.                                                        
