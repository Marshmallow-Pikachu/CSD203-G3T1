000100***************************************************************** 
000200*                                                                *
000300*           RateWise Reference-Data Listing Run                *  
000400*                                                                *
000500*     Prints straight ordered dumps of the Country, HS Code     * 
000600*     and Trade Agreement reference masters for the help desk   * 
000700*     and for audit sign-off of a data load.                    * 
000800*                                                                *
000900***************************************************************** 
001000*                                                                 
001100 identification division.                                         
001200*====================================                             
001300*                                                                 
001400 program-id.         rw400.                                       
001500*                                                                 
001600*    Author.             V B Coen.                                
001700*                                                                 
001800*    Installation.       RateWise Systems Unit, Northgate House.  
001900*                                                                 
002000*    Date-Written.       10/01/1989.                              
002100*                                                                 
002200*    Date-Compiled.                                               
002300*                                                                 
002400*    Security.           RateWise Tariff & Landed-Cost Suite.     
002500*                        Unpublished - all rights reserved.       
002600*                                                                 
002700*    Remarks.            Loads the Country, HS Code and Trade     
002800*                        Agreement masters into the same memory   
002900*                        tables rw100 and rw300 use, then prints  
003000*                        a columnar listing of each - countries   
003100*                        ordered by country code, HS codes        
003200*                        ordered by description, agreements       
003300*                        ordered by agreement code.  No masters   
003400*                        are updated by this run.                 
003500*                                                                 
003600***************************************************************** 
003700*                                                                 
003800* changes:                                                        
003900* 10/01/89 vbc - Created.                                         
004000* 11/09/98 vbc - Year 2000 readiness: run date windowing lifted   
004100*                from rw100 for the report headers (see aa005).   
004200* 08/12/25 vbc - Rebuilt for the RateWise conversion; listings    RW-0025
004300*                now read the rw100/rw300 in-memory tables        
004400*                (wsrwtab.cob) instead of printing straight off   
004500*                the master files record by record.               
004600* 08/12/25 dlk - HS code listing now runs in description order,   RW-0026
004700*                not id order - the help desk wanted the          
004800*                commodity list to read the way the tariff        
004900*                schedule book does (see bb005/bb006/bb007).
005000* 10/08/26 vbc - Country and agreement listings now carry the    RW-0029
005010*                same sorted-index trick as the HS code one -
005020*                they were printing in table load order, not
005030*                country/agreement code order as the header
005040*                above has always promised (see zz010/zz020).
005045* 10/08/26 vbc - Added Prog-Name 77-item, printed under the       RW-0030
005046*                country listing banner, so the help desk can
005047*                read the load build off the report itself.
005050*
005100 environment division.
005200*====================================                             
005300 copy "envdiv.cob".                                               
005400*                                                                 
005500 input-output section.                                            
005600 file-control.                                                    
005700     copy "selrwctry.cob".                                        
005800     copy "selrwhsc.cob".                                         
005900     copy "selrwagr.cob".                                         
006000     copy "selrwprt.cob".                                         
006100*                                                                 
006200 data division.                                                   
006300 file section.                                                    
006400     copy "fdrwctry.cob".                                         
006500     copy "fdrwhsc.cob".                                          
006600     copy "fdrwagr.cob".                                          
006700     copy "fdrwprt.cob".                                          
006800*                                                                 
006900 working-storage section.                                         
006910 77  Prog-Name                 pic x(14) value
006920     "RW400 (1.0.00)".
007000*                                                                 
007100 01  W400-File-Status.                                            
007200     03  RW-Cty-Status             pic x(2).                      
007300     03  RW-Hsc-Status             pic x(2).                      
007400     03  RW-Agr-Status             pic x(2).                      
007500     03  RW-Prt-Status             pic x(2).                      
007600     03  FILLER                    pic x(2).                      
007700*                                                                 
007800 01  W400-Run-Control.                                            
007900     03  W400-Run-YYMMDD           pic 9(6).                      
008000     03  W400-Run-Date             pic 9(8).                      
008100     03  W400-Cty-Count            pic 9(4)      comp.            
008200     03  W400-Hsc-Count            pic 9(4)      comp.            
008300     03  W400-Agr-Count            pic 9(4)      comp.            
008400     03  FILLER                    pic x(2).                      
008500 01  W400-Run-Date-View redefines W400-Run-Control.               
008600     03  FILLER                    pic x(6).                      
008700     03  W400-Run-CCYY             pic 9(4).                      
008800     03  W400-Run-MM               pic 9(2).                      
008900     03  W400-Run-DD               pic 9(2).                      
009000     03  FILLER                    pic x(8).                      
009100*                                                                 
009200 01  W400-Hsc-Sort-Work.                                          
009300     03  W400-Hsc-Order-Entry      pic 9(4)      comp             
009400                                    occurs 2000 times             
009500                                    indexed by W400-Ord-Ix.       
009600     03  W400-Outer-Ix             pic 9(4)      comp.            
009700     03  W400-Inner-Ix             pic 9(4)      comp.            
009800     03  W400-Inner-Start          pic 9(4)      comp.            
009900     03  W400-Min-Ix               pic 9(4)      comp.            
010000     03  W400-Inner-Tab-Ix         pic 9(4)      comp.            
010100     03  W400-Min-Tab-Ix           pic 9(4)      comp.            
010200     03  W400-Swap-Work            pic 9(4)      comp.            
010300     03  FILLER                    pic x(2).                      
010310*
010320 01  W400-Cty-Sort-Work.
010330     03  W400-Cty-Order-Entry      pic 9(4)      comp
010340                                    occurs 500 times
010350                                    indexed by W400-Ord-Ix2.
010360     03  FILLER                    pic x(2).
010370*
010380 01  W400-Agr-Sort-Work.
010390     03  W400-Agr-Order-Entry      pic 9(4)      comp
010400                                    occurs 200 times
010410                                    indexed by W400-Ord-Ix3.
010420     03  FILLER                    pic x(2).
010430*                                                                 
010500 01  W400-Print-Edit-Fields.                                      
010600     03  W400-Print-Count          pic zzzz9.                     
010700     03  FILLER                    pic x(4).                      
010800*
012200 copy "wsrwtab.cob".
012300*                                                                 
012400 linkage section.                                                 
012500*                                                                 
012600 procedure division.                                              
012700*                                                                 
012800 aa000-Main section.                                              
012900 aa000-Main-Para.                                                 
013000     perform aa005-Open-Files.                                    
013100     perform aa010-Load-Countries.                                
013200     perform aa020-Load-Hs-Codes.                                 
013300     perform aa030-Load-Agreements.                               
013400     perform bb005-Build-Hsc-Order.
013410     perform zz010-Build-Cty-Order.
013420     perform zz020-Build-Agr-Order.
013500     perform bb010-List-Countries.
013600     perform bb020-List-Hs-Codes.
013700     perform bb030-List-Agreements.
013800     perform aa099-Close-Files.                                   
013900     goback.                                                      
014000 aa000-Exit.                                                      
014100     exit.                                                        
014200*                                                                 
014300 aa005-Open-Files section.                                        
014400 aa005-Open-Files-Para.                                           
014500     accept  W400-Run-YYMMDD       from date.                     
014600     if      W400-Run-YYMMDD (1:2) < "50"                         
014700             move "20"             to W400-Run-CCYY (1:2)         
014800     else                                                         
014900             move "19"             to W400-Run-CCYY (1:2)         
015000     end-if.                                                      
015100     move    W400-Run-YYMMDD (1:2) to W400-Run-CCYY (3:2).        
015200     move    W400-Run-YYMMDD (3:2) to W400-Run-MM.                
015300     move    W400-Run-YYMMDD (5:2) to W400-Run-DD.                
015400     open    input  RW-Country-File.                              
015500     open    input  RW-Hs-Code-File.                              
015600     open    input  RW-Agreement-File.                            
015700     open    output RW-Print-File.                                
015800 aa005-Exit.                                                      
015900     exit.                                                        
016000*                                                                 
016100 aa010-Load-Countries section.                                    
016200 aa010-Load-Countries-Para.                                       
016300     move 0                        to Rw-Cty-Tab-Count.           
016400     perform aa011-Load-Countries-Loop thru                       
016500         aa011-Load-Countries-Loop-Exit                           
016600         until RW-Cty-Status = "10".                              
016700 aa010-Exit.                                                      
016800     exit.                                                        
016900*                                                                 
017000 aa011-Load-Countries-Loop section.                               
017100 aa011-Load-Countries-Loop-Para.                                  
017200     read RW-Country-File                                         
017300         at end                                                   
017400             move "10"             to RW-Cty-Status               
017500         not at end                                               
017600             add 1                 to Rw-Cty-Tab-Count            
017700             move Cty-Id           to Cty-Tab-Id                  
017800                 (Rw-Cty-Tab-Count)                               
017900             move Cty-Code         to Cty-Tab-Code                
018000                 (Rw-Cty-Tab-Count)                               
018100             move Cty-Name         to Cty-Tab-Name                
018200                 (Rw-Cty-Tab-Count)                               
018300             move Cty-Customs-Basis                               
018400                               to Cty-Tab-Basis (Rw-Cty-Tab-Count)
018500     end-read.                                                    
018600 aa011-Load-Countries-Loop-Exit.                                  
018700     exit.                                                        
018800*                                                                 
018900 aa020-Load-Hs-Codes section.                                     
019000 aa020-Load-Hs-Codes-Para.                                        
019100     move 0                        to Rw-Hsc-Tab-Count.           
019200     perform aa021-Load-Hs-Codes-Loop thru                        
019300         aa021-Load-Hs-Codes-Loop-Exit                            
019400         until RW-Hsc-Status = "10".                              
019500 aa020-Exit.                                                      
019600     exit.                                                        
019700*                                                                 
019800 aa021-Load-Hs-Codes-Loop section.                                
019900 aa021-Load-Hs-Codes-Loop-Para.                                   
020000     read RW-Hs-Code-File                                         
020100         at end                                                   
020200             move "10"             to RW-Hsc-Status               
020300         not at end                                               
020400             add 1                 to Rw-Hsc-Tab-Count            
020500             move Hsc-Id           to Hsc-Tab-Id                  
020600                 (Rw-Hsc-Tab-Count)                               
020700             move Hsc-Code         to Hsc-Tab-Code                
020800                 (Rw-Hsc-Tab-Count)                               
020900             move Hsc-Desc         to Hsc-Tab-Desc                
021000                 (Rw-Hsc-Tab-Count)                               
021100     end-read.                                                    
021200 aa021-Load-Hs-Codes-Loop-Exit.                                   
021300     exit.                                                        
021400*                                                                 
021500 aa030-Load-Agreements section.                                   
021600 aa030-Load-Agreements-Para.                                      
021700     move 0                        to Rw-Agr-Tab-Count.           
021800     perform aa031-Load-Agreements-Loop thru                      
021900         aa031-Load-Agreements-Loop-Exit                          
022000         until RW-Agr-Status = "10".                              
022100 aa030-Exit.                                                      
022200     exit.                                                        
022300*                                                                 
022400 aa031-Load-Agreements-Loop section.                              
022500 aa031-Load-Agreements-Loop-Para.                                 
022600     read RW-Agreement-File                                       
022700         at end                                                   
022800             move "10"             to RW-Agr-Status               
022900         not at end                                               
023000             add 1                 to Rw-Agr-Tab-Count            
023100             move Agr-Id           to Agr-Tab-Id                  
023200                 (Rw-Agr-Tab-Count)                               
023300             move Agr-Code         to Agr-Tab-Code                
023400                 (Rw-Agr-Tab-Count)                               
023500             move Agr-Name         to Agr-Tab-Name                
023600                 (Rw-Agr-Tab-Count)                               
023700     end-read.                                                    
023800 aa031-Load-Agreements-Loop-Exit.                                 
023900     exit.                                                        
024000*                                                                 
024100 aa099-Close-Files section.                                       
024200 aa099-Close-Files-Para.                                          
024300     close   RW-Country-File.                                     
024400     close   RW-Hs-Code-File.                                     
024500     close   RW-Agreement-File.                                   
024600     close   RW-Print-File.                                       
024700 aa099-Exit.                                                      
024800     exit.                                                        
024900*                                                                 
025000 bb005-Build-Hsc-Order section.                                   
025100 bb005-Build-Hsc-Order-Para.                                      
025200     perform bb006-Init-Hsc-Order-Loop thru                       
025300         bb006-Init-Hsc-Order-Loop-Exit                           
025400         varying W400-Ord-Ix from 1 by 1                          
025500         until W400-Ord-Ix > Rw-Hsc-Tab-Count.                    
025600     if   Rw-Hsc-Tab-Count > 1                                    
025700          perform bb007-Sort-Hsc-Order-Outer thru                 
025800              bb007-Sort-Hsc-Order-Outer-Exit                     
025900              varying W400-Outer-Ix from 1 by 1                   
026000              until W400-Outer-Ix >= Rw-Hsc-Tab-Count.            
026100 bb005-Exit.                                                      
026200     exit.                                                        
026300*                                                                 
026400 bb006-Init-Hsc-Order-Loop section.                               
026500 bb006-Init-Hsc-Order-Loop-Para.                                  
026600     move W400-Ord-Ix               to                            
026700              W400-Hsc-Order-Entry (W400-Ord-Ix).                 
026800 bb006-Init-Hsc-Order-Loop-Exit.                                  
026900     exit.                                                        
027000*                                                                 
027100* bb007/bb008/bb009 run a plain selection sort over the Hsc       
027200* order table - there is no SORT verb in this program, the        
027300* table tops out at 2000 rows so a pass-by-pass in-memory sort    
027400* costs nothing the nightly run would notice.                     
027500*                                                                 
027600 bb007-Sort-Hsc-Order-Outer section.                              
027700 bb007-Sort-Hsc-Order-Outer-Para.                                 
027800     move W400-Outer-Ix             to W400-Min-Ix.               
027900     compute W400-Inner-Start = W400-Outer-Ix + 1.                
028000     perform bb008-Sort-Hsc-Order-Inner thru                      
028100         bb008-Sort-Hsc-Order-Inner-Exit                          
028200         varying W400-Inner-Ix from W400-Inner-Start by 1         
028300         until W400-Inner-Ix > Rw-Hsc-Tab-Count.                  
028400     if   W400-Min-Ix not = W400-Outer-Ix                         
028500          perform bb009-Swap-Hsc-Order.                           
028600 bb007-Exit.                                                      
028700     exit.                                                        
028800*                                                                 
028900 bb008-Sort-Hsc-Order-Inner section.                              
029000 bb008-Sort-Hsc-Order-Inner-Para.                                 
029100     move W400-Hsc-Order-Entry (W400-Inner-Ix) to                 
029200              W400-Inner-Tab-Ix.                                  
029300     move W400-Hsc-Order-Entry (W400-Min-Ix)   to                 
029400              W400-Min-Tab-Ix.                                    
029500     if   Hsc-Tab-Desc (W400-Inner-Tab-Ix) <                      
029600              Hsc-Tab-Desc (W400-Min-Tab-Ix)                      
029700          move W400-Inner-Ix         to W400-Min-Ix.              
029800 bb008-Exit.                                                      
029900     exit.                                                        
030000*                                                                 
030100 bb009-Swap-Hsc-Order section.                                    
030200 bb009-Swap-Hsc-Order-Para.                                       
030300     move W400-Hsc-Order-Entry (W400-Outer-Ix) to                 
030400              W400-Swap-Work.                                     
030500     move W400-Hsc-Order-Entry (W400-Min-Ix)   to                 
030600              W400-Hsc-Order-Entry (W400-Outer-Ix).               
030700     move W400-Swap-Work                       to                 
030800              W400-Hsc-Order-Entry (W400-Min-Ix).                 
030900 bb009-Exit.                                                      
031000     exit.                                                        
031100*                                                                 
031110* zz010/zz011/zz012/zz013/zz014 build the country print order -
031120* the country master carries no sequence guarantee of its own,
031130* so the listing sorts a small index table by Cty-Tab-Code the
031140* same way bb007/bb008/bb009 already do for the Hsc table.
031150*
031160 zz010-Build-Cty-Order section.
031170 zz010-Build-Cty-Order-Para.
031180     perform zz011-Init-Cty-Order-Loop thru
031190         zz011-Init-Cty-Order-Loop-Exit
031200         varying W400-Ord-Ix2 from 1 by 1
031210         until W400-Ord-Ix2 > Rw-Cty-Tab-Count.
031220     if   Rw-Cty-Tab-Count > 1
031230          perform zz012-Sort-Cty-Order-Outer thru
031240              zz012-Sort-Cty-Order-Outer-Exit
031250              varying W400-Outer-Ix from 1 by 1
031260              until W400-Outer-Ix >= Rw-Cty-Tab-Count.
031270 zz010-Exit.
031280     exit.
031290*
031300 zz011-Init-Cty-Order-Loop section.
031310 zz011-Init-Cty-Order-Loop-Para.
031320     move W400-Ord-Ix2              to
031330              W400-Cty-Order-Entry (W400-Ord-Ix2).
031340 zz011-Exit.
031350     exit.
031360*
031370 zz012-Sort-Cty-Order-Outer section.
031380 zz012-Sort-Cty-Order-Outer-Para.
031390     move W400-Outer-Ix             to W400-Min-Ix.
031400     compute W400-Inner-Start = W400-Outer-Ix + 1.
031410     perform zz013-Sort-Cty-Order-Inner thru
031420         zz013-Sort-Cty-Order-Inner-Exit
031430         varying W400-Inner-Ix from W400-Inner-Start by 1
031440         until W400-Inner-Ix > Rw-Cty-Tab-Count.
031450     if   W400-Min-Ix not = W400-Outer-Ix
031460          perform zz014-Swap-Cty-Order.
031470 zz012-Exit.
031480     exit.
031490*
031500 zz013-Sort-Cty-Order-Inner section.
031510 zz013-Sort-Cty-Order-Inner-Para.
031520     move W400-Cty-Order-Entry (W400-Inner-Ix) to
031530              W400-Inner-Tab-Ix.
031540     move W400-Cty-Order-Entry (W400-Min-Ix)   to
031550              W400-Min-Tab-Ix.
031560     if   Cty-Tab-Code (W400-Inner-Tab-Ix) <
031570              Cty-Tab-Code (W400-Min-Tab-Ix)
031580          move W400-Inner-Ix         to W400-Min-Ix.
031590 zz013-Exit.
031600     exit.
031610*
031620 zz014-Swap-Cty-Order section.
031630 zz014-Swap-Cty-Order-Para.
031640     move W400-Cty-Order-Entry (W400-Outer-Ix) to
031650              W400-Swap-Work.
031660     move W400-Cty-Order-Entry (W400-Min-Ix)   to
031670              W400-Cty-Order-Entry (W400-Outer-Ix).
031680     move W400-Swap-Work                       to
031690              W400-Cty-Order-Entry (W400-Min-Ix).
031700 zz014-Exit.
031710     exit.
031720*
031730* zz020/zz021/zz022/zz023/zz024 do the same for the agreement
031740* print order, keyed on Agr-Tab-Code.
031750*
031760 zz020-Build-Agr-Order section.
031770 zz020-Build-Agr-Order-Para.
031780     perform zz021-Init-Agr-Order-Loop thru
031790         zz021-Init-Agr-Order-Loop-Exit
031800         varying W400-Ord-Ix3 from 1 by 1
031810         until W400-Ord-Ix3 > Rw-Agr-Tab-Count.
031820     if   Rw-Agr-Tab-Count > 1
031830          perform zz022-Sort-Agr-Order-Outer thru
031840              zz022-Sort-Agr-Order-Outer-Exit
031850              varying W400-Outer-Ix from 1 by 1
031860              until W400-Outer-Ix >= Rw-Agr-Tab-Count.
031870 zz020-Exit.
031880     exit.
031890*
031900 zz021-Init-Agr-Order-Loop section.
031910 zz021-Init-Agr-Order-Loop-Para.
031920     move W400-Ord-Ix3              to
031930              W400-Agr-Order-Entry (W400-Ord-Ix3).
031940 zz021-Exit.
031950     exit.
031960*
031970 zz022-Sort-Agr-Order-Outer section.
031980 zz022-Sort-Agr-Order-Outer-Para.
031990     move W400-Outer-Ix             to W400-Min-Ix.
032000     compute W400-Inner-Start = W400-Outer-Ix + 1.
032010     perform zz023-Sort-Agr-Order-Inner thru
032020         zz023-Sort-Agr-Order-Inner-Exit
032030         varying W400-Inner-Ix from W400-Inner-Start by 1
032040         until W400-Inner-Ix > Rw-Agr-Tab-Count.
032050     if   W400-Min-Ix not = W400-Outer-Ix
032060          perform zz024-Swap-Agr-Order.
032070 zz022-Exit.
032080     exit.
032090*
032100 zz023-Sort-Agr-Order-Inner section.
032110 zz023-Sort-Agr-Order-Inner-Para.
032120     move W400-Agr-Order-Entry (W400-Inner-Ix) to
032130              W400-Inner-Tab-Ix.
032140     move W400-Agr-Order-Entry (W400-Min-Ix)   to
032150              W400-Min-Tab-Ix.
032160     if   Agr-Tab-Code (W400-Inner-Tab-Ix) <
032170              Agr-Tab-Code (W400-Min-Tab-Ix)
032180          move W400-Inner-Ix         to W400-Min-Ix.
032190 zz023-Exit.
032200     exit.
032210*
032220 zz024-Swap-Agr-Order section.
032230 zz024-Swap-Agr-Order-Para.
032240     move W400-Agr-Order-Entry (W400-Outer-Ix) to
032250              W400-Swap-Work.
032260     move W400-Agr-Order-Entry (W400-Min-Ix)   to
032270              W400-Agr-Order-Entry (W400-Outer-Ix).
032280     move W400-Swap-Work                       to
032290              W400-Agr-Order-Entry (W400-Min-Ix).
032300 zz024-Exit.
032310     exit.
032320*
032330 bb010-List-Countries section.                                    
032340 bb010-List-Countries-Para.                                       
032350     move spaces                    to RW-Print-Line.             
032360     move "RATEWISE COUNTRY REFERENCE LISTING" to
032370              RW-Print-Line (1:35).
032380     write RW-Print-Line.
032385     move spaces                    to RW-Print-Line.
032386     move Prog-Name                 to RW-Print-Line (1:14).
032387     write RW-Print-Line.
032390     move spaces                    to RW-Print-Line.
032400     write RW-Print-Line.
032410     move spaces                    to RW-Print-Line.             
032420     move "CODE  COUNTRY NAME                              BASIS" 
032430                                     to RW-Print-Line (1:57).     
032440     write RW-Print-Line.                                         
032450     move spaces                    to RW-Print-Line.             
032460     write RW-Print-Line.                                         
032470     perform bb011-List-Countries-Loop thru                       
032480         bb011-List-Countries-Loop-Exit                           
032490         varying W400-Ord-Ix2 from 1 by 1                         
032500         until W400-Ord-Ix2 > Rw-Cty-Tab-Count.                   
032510 bb010-Exit.                                                      
032520     exit.                                                        
032530*                                                                 
032540 bb011-List-Countries-Loop section.                               
032550 bb011-List-Countries-Loop-Para.                                  
032560     move W400-Cty-Order-Entry (W400-Ord-Ix2) to                  
032570              W400-Inner-Tab-Ix.                                  
032580     move spaces                    to RW-Print-Line.             
032590     string Cty-Tab-Code (W400-Inner-Tab-Ix)   delimited by size  
032600            "    "                      delimited by size         
032610            Cty-Tab-Name (W400-Inner-Tab-Ix)   delimited by size  
032620            "  "                        delimited by size         
032630            Cty-Tab-Basis (W400-Inner-Tab-Ix) delimited by size   
032640            into RW-Print-Line.                                   
032650     write RW-Print-Line.                                         
032660 bb011-List-Countries-Loop-Exit.                                  
032670     exit.                                                        
032680*                                                                 
032690 bb020-List-Hs-Codes section.                                     
032700 bb020-List-Hs-Codes-Para.                                        
032710     move spaces                    to RW-Print-Line.             
032720     move "RATEWISE HS CODE REFERENCE LISTING" to                 
032730              RW-Print-Line (1:35).                               
032740     write RW-Print-Line.                                         
032750     move spaces                    to RW-Print-Line.             
032760     write RW-Print-Line.                                         
032770     move spaces                    to RW-Print-Line.             
032780     move "CODE    DESCRIPTION"     to RW-Print-Line (1:20).      
032790     write RW-Print-Line.                                         
032800     move spaces                    to RW-Print-Line.             
032810     write RW-Print-Line.                                         
032820     perform bb021-List-Hs-Codes-Loop thru                        
032830         bb021-List-Hs-Codes-Loop-Exit                            
032840         varying W400-Ord-Ix from 1 by 1                          
032850         until W400-Ord-Ix > Rw-Hsc-Tab-Count.                    
032860 bb020-Exit.                                                      
032870     exit.                                                        
032880*                                                                 
032890 bb021-List-Hs-Codes-Loop section.                                
032900 bb021-List-Hs-Codes-Loop-Para.                                   
032910     move W400-Hsc-Order-Entry (W400-Ord-Ix) to                   
032920              W400-Inner-Tab-Ix.                                  
032930     move spaces                    to RW-Print-Line.             
032940     string Hsc-Tab-Code (W400-Inner-Tab-Ix)  delimited by size   
032950            "  "                             delimited by size    
032960            Hsc-Tab-Desc (W400-Inner-Tab-Ix) delimited by size    
032970            into RW-Print-Line.                                   
032980     write RW-Print-Line.                                         
032990 bb021-List-Hs-Codes-Loop-Exit.                                   
033000     exit.                                                        
033010*                                                                 
033020 bb030-List-Agreements section.                                   
033030 bb030-List-Agreements-Para.                                      
033040     move spaces                    to RW-Print-Line.             
033050     move "RATEWISE TRADE AGREEMENT REFERENCE LISTING" to         
033060              RW-Print-Line (1:44).                               
033070     write RW-Print-Line.                                         
033080     move spaces                    to RW-Print-Line.             
033090     write RW-Print-Line.                                         
033100     move spaces                    to RW-Print-Line.             
033110     move "CODE        AGREEMENT NAME"  to                        
033120              RW-Print-Line (1:29).                               
033130     write RW-Print-Line.                                         
033140     move spaces                    to RW-Print-Line.             
033150     write RW-Print-Line.                                         
033160     perform bb031-List-Agreements-Loop thru                      
033170         bb031-List-Agreements-Loop-Exit                          
033180         varying W400-Ord-Ix3 from 1 by 1                         
033190         until W400-Ord-Ix3 > Rw-Agr-Tab-Count.                   
033200 bb030-Exit.                                                      
033210     exit.                                                        
033220*                                                                 
033230 bb031-List-Agreements-Loop section.                              
033240 bb031-List-Agreements-Loop-Para.                                 
033250     move W400-Agr-Order-Entry (W400-Ord-Ix3) to                  
033260              W400-Inner-Tab-Ix.                                  
033270     move spaces                    to RW-Print-Line.             
033280     string Agr-Tab-Code (W400-Inner-Tab-Ix)   delimited by size  
033290            "  "                       delimited by size          
033300            Agr-Tab-Name (W400-Inner-Tab-Ix)  delimited by size   
033310            into RW-Print-Line.                                   
033320     write RW-Print-Line.                                         
033330 bb031-List-Agreements-Loop-Exit.                                 
033340     exit.                                                        
